000100*****************************************************************
000200*                                                                *
000300*    L E D G E R   E N T R Y   R E C O R D                      *
000400*                                                                *
000500*    Copybook      : LedgerRec.cpy                              *
000600*    Used by       : LEDGPOST, BALDERIVE                        *
000700*    Files         : LEDGER-IN (input, opening balances),        *
000800*                     LEDGER-OUT (output, prior entries plus      *
000900*                     everything posted this run)                *
001000*                                                                *
001100*    One LEDGER-REC is one signed money movement against one     *
001200*    account.  LED-AMOUNT positive is a credit, negative is a    *
001300*    debit.  The ledger is append-only: this program never       *
001400*    rewrites or deletes a ledger entry once written, it only    *
001500*    copies LEDGER-IN forward into LEDGER-OUT and appends the     *
001600*    entries this run posts.  An account's balance is ALWAYS the *
001700*    sum of LED-AMOUNT over every entry whose LED-ACC-ID matches *
001800*    it -- the balance is never itself stored anywhere.          *
001900*                                                                *
002000*    Every entry belongs to exactly one transaction (LED-TRAN-ID *
002100*    ties back to TRAN-REC/TRN-ID).  A TRANSFER produces exactly *
002200*    two entries under one transaction id; a JOURNAL produces    *
002300*    one entry per leg.  Whichever it is, the entries written    *
002400*    for one transaction id must always sum to zero -- see the   *
002500*    zero-sum check in 860-POST-LEGS and 950-PRINT-CONTROL-       *
002550*    TOTALS in LEDGPOST.                                          *
002600*                                                                *
002700*-----------------------------------------------------------------
002800*    CHANGE LOG                                                 *
002900*    YYMMDD  BY   TICKET    DESCRIPTION                         *
003000*    850214  RFW  LDG-0001  Original cut -- LED-ACC-ID and       *
003100*                 LED-AMOUNT only, no entry id of its own.       *
003200*    870522  GDK  LDG-0031  Sign moved to LEADING SEPARATE so    *
003300*                 the sequential file prints readably and a      *
003400*                 negative amount cannot be mistaken for a       *
003500*                 large positive one on a terminal dump.         *
003600*    880903  GDK  LDG-0044  Added LED-ENTRY-ID -- auditors       *
003700*                 wanted every entry individually addressable,   *
003800*                 not just the owning transaction.                *
003900*    930611  TMH  LDG-0130  Added LED-CREATED timestamp field.    *
004000*    050830  RFW  LDG-0266  Added the LED-CREATED-PARTS          *
004100*                 REDEFINES below, matching AccountRec.cpy.       *
004200*-----------------------------------------------------------------
004300 01  LEDGER-REC.
004400*    LED-ENTRY-ID -- identifier of this one entry.  Deterministic*
004500*                    and sequential (LEDnnnnnnnnn); never reused. *
004600     05  LED-ENTRY-ID                PIC X(12).
004700*    LED-TRAN-ID  -- the transaction (TRN-ID) this entry belongs  *
004800*                    to; one transaction may own several entries.*
004900     05  LED-TRAN-ID                 PIC X(12).
005000*    LED-ACC-ID   -- the account the money moves on.              *
005100     05  LED-ACC-ID                  PIC X(12).
005200*    LED-AMOUNT   -- signed cents.  Positive = credit to the      *
005300*                    account, negative = debit.  No fractional    *
005400*                    arithmetic and no rounding is ever done.     *
005500     05  LED-AMOUNT                  PIC S9(13)
005600                                      SIGN IS LEADING SEPARATE.
005700*    LED-CREATED  -- posting timestamp, YYYY-MM-DD-HH.MM.SS.      *
005800     05  LED-CREATED                 PIC X(19).
005900     05  FILLER                      PIC X(11).
006000*-----------------------------------------------------------------
006100*    Alternate view of LED-CREATED, component by component, for  *
006200*    ad hoc listing/audit work off this file.  The balance report*
006300*    BALREPT prints only the closing balance, not this field --  *
006400*    read-only, after LEDGER-REC has been loaded.                *
006500*-----------------------------------------------------------------
006600 01  LED-CREATED-PARTS REDEFINES LEDGER-REC.
006700     05  FILLER                      PIC X(50).
006800     05  LDP-YEAR                    PIC X(04).
006900     05  FILLER                      PIC X(01).
007000     05  LDP-MONTH                   PIC X(02).
007100     05  FILLER                      PIC X(01).
007200     05  LDP-DAY                     PIC X(02).
007300     05  FILLER                      PIC X(01).
007400     05  LDP-HOUR                    PIC X(02).
007500     05  FILLER                      PIC X(01).
007600     05  LDP-MINUTE                  PIC X(02).
007700     05  FILLER                      PIC X(01).
007800     05  LDP-SECOND                  PIC X(02).
007900     05  FILLER                      PIC X(11).
