000100*****************************************************************
000200*                                                                *
000300*    L E D G E R   W O R K   T A B L E                          *
000400*                                                                *
000500*    Copybook      : LedgerTbl.cpy                               *
000600*    Used by       : LEDGPOST (WORKING-STORAGE, where the table   *
000700*                     is built and posted into), BALDERIVE         *
000800*                     (LINKAGE SECTION, where it is only read)     *
000900*                                                                 *
001000*    Holds every ledger entry the run knows about -- the ones      *
001100*    loaded from LEDGER-IN at start of run, PLUS every entry this  *
001200*    run posts, in the order posted.  LDT-COUNT is the number of   *
001300*    occupied LDT-ENTRY slots; LEDGPOST and BALDERIVE must see the  *
001400*    identical layout below or a CALL between them will read the    *
001500*    table at the wrong offsets, so this one copybook is COPYd by    *
001600*    both instead of each carrying its own hand-typed copy.          *
001700*                                                                     *
001800*-----------------------------------------------------------------
001900*    CHANGE LOG                                                 *
002000*    YYMMDD  BY   TICKET    DESCRIPTION                         *
002100*    011005  BTW  LDG-0210  Original cut, split out of LEDGPOST's *
002200*                 working storage so BALDERIVE could COPY the same *
002300*                 layout instead of guessing the linkage by hand.  *
002400*-----------------------------------------------------------------
002500 01  LEDGER-TABLE-AREA.
002600*    LDT-COUNT  -- number of occupied LDT-ENTRY occurrences.      *
002700     05  LDT-COUNT                   PIC 9(04) COMP.
002750     05  FILLER                      PIC X(04).
002800*    LDT-ENTRY  -- one ledger entry; same fields as LEDGER-REC     *
002900*                  (LedgerRec.cpy) plus the LDT- prefix this       *
003000*                  table uses in place of the file's LED- prefix.  *
003100     05  LDT-ENTRY OCCURS 1 TO 2000 TIMES
003200                    DEPENDING ON LDT-COUNT
003300                    INDEXED BY LDT-IDX.
003400         10  LDT-ENTRY-ID            PIC X(12).
003500         10  LDT-TRAN-ID             PIC X(12).
003600         10  LDT-ACC-ID              PIC X(12).
003700         10  LDT-AMOUNT              PIC S9(13)
003800                                      SIGN IS LEADING SEPARATE.
003900         10  LDT-CREATED             PIC X(19).
