000100******************************************************************
000200* This program is the balance-derivation subprogram for the
000300* Ledger Posting Engine.
000400*
000500* Given a target account id and the in-memory ledger table built
000600* by LEDGPOST, it returns the account's current balance -- the
000700* sum of LDT-AMOUNT over every LDT-ENTRY whose LDT-ACC-ID matches
000800* the target.  The balance is derived fresh on every CALL against
000900* whatever the table holds at that instant; it is never cached
001000* and never written to any file, per the house rule that a
001100* balance is a derived value, not stored data.
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 BALDERIVE.
001600 AUTHOR.                     R. F. WALSH.
001700 INSTALLATION.               LEDGER SYSTEMS GROUP.
001800 DATE-WRITTEN.               FEBRUARY 14, 1985.
001900 DATE-COMPILED.
002000 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300* YYMMDD  BY   TICKET    DESCRIPTION
002400* 850214  RFW  LDG-0001  Original cut -- single PERFORM VARYING
002500*              over the ledger table, no trace capability.
002600* 870522  GDK  LDG-0031  LS-BALANCE changed to SIGN IS LEADING
002700*              SEPARATE to match LEDGER-REC's signed money field.
002800* 880903  GDK  LDG-0044  Parameter renamed LS-TARGET-ACC-ID (was
002900*              LS-ACC-ID) to read clearly alongside LEDGPOST's own
003000*              WS-LOOKUP-ACC-ID at the call site.
003100* 930611  TMH  LDG-0130  Added the LS-TARGET-ACC-PARTS REDEFINES
003200*              below so a trace line can show branch and sub-
003300*              account separately without a second MOVE.
003400* 960415  TMH  LDG-0161  Added WS-DEBUG-ON / UPSI-1 and the trace
003500*              DISPLAY in 150-TRACE-ONE-MATCH -- auditors chasing
003600*              a balance discrepancy needed to see which entries
003700*              this subprogram actually summed, one line per hit.
003800* 981103  RFW  LDG-Y2K1  Reviewed for century handling.  This
003900*              subprogram carries no date fields of its own --
004000*              LDT-CREATED passes through LEDGER-TABLE-AREA
004100*              untouched -- so no change was required here; see
004200*              LedgerTbl.cpy and LEDGPOST for the actual fix.
004300* 030919  BTW  LDG-0210  Ledger table broken out into LedgerTbl.cpy
004400*              so this program and LEDGPOST always agree on the
004500*              table layout; LINKAGE SECTION below now COPYs it
004600*              instead of carrying its own hand-typed copy.
004700* 090601  TMH  LDG-0299  Added WS-MATCH-COUNT to the trace DISPLAY
004800*              so a zero-hit call (account with no ledger entries
004900*              at all) is visibly distinct from a summed zero.
004910* 130812  BTW  LDG-0312  WS-TRACE-LINE-NO pulled out of WS-WORK-
004920*              FIELDS to a standalone 77-level item, matching the
004930*              counter/switch convention LEDGPOST already follows;
004940*              no change to the trace line itself.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT                 DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            WHATEVER-PC.
005500 SPECIAL-NAMES.
005600     UPSI-1 ON STATUS IS WS-DEBUG-ON
005700            OFF STATUS IS WS-DEBUG-OFF-SW.
005800******************************************************************
005900 DATA                        DIVISION.
006000*-----------------------------------------------------------------
006100 WORKING-STORAGE             SECTION.
006200*-----------------------------------------------------------------
006300*    Work fields local to the summing loop; none of this survives
006400*    past one CALL.
006500*-----------------------------------------------------------------
006550 77  WS-TRACE-LINE-NO            PIC 9(03) COMP.
006600 01  WS-WORK-FIELDS.
006700     05  WS-MATCH-COUNT              PIC 9(05) COMP.
006900     05  FILLER                      PIC X(09).
007000*-----------------------------------------------------------------
007100*    One trace line, written to the operator console only when
007200*    UPSI-1 is ON.  Built as plain text, then split below into
007300*    account/amount columns so the DISPLAY lines up under load.
007400*-----------------------------------------------------------------
007500 01  WS-TRACE-LINE.
007600     05  WS-TRACE-TEXT               PIC X(40).
007700*    WS-TRACE-LINE-PARTS -- same 40 bytes as WS-TRACE-LINE above,
007800*    viewed as fixed account/amount columns instead of running
007900*    text, used only while building the line in 150-TRACE-ONE-
008000*    MATCH below.
008100 01  WS-TRACE-LINE-PARTS REDEFINES WS-TRACE-LINE.
008200     05  WS-TRACE-ACC                PIC X(12).
008300     05  FILLER                      PIC X(02) VALUE SPACES.
008400     05  WS-TRACE-AMOUNT             PIC X(14).
008500     05  FILLER                      PIC X(12).
008600*-----------------------------------------------------------------
008700 LINKAGE                     SECTION.
008800*-----------------------------------------------------------------
008900*    LS-TARGET-ACC-ID -- the account BALDERIVE is asked to total.
009000 01  LS-TARGET-ACC-ID                PIC X(12).
009100*    LS-TARGET-ACC-PARTS -- the same 12 bytes, viewed as branch
009200*    and sub-account for the trace DISPLAY in 150-TRACE-ONE-MATCH;
009300*    read-only, never moved into.
009400 01  LS-TARGET-ACC-PARTS REDEFINES LS-TARGET-ACC-ID.
009500     05  LS-ACC-BRANCH               PIC X(04).
009600     05  LS-ACC-SUB                  PIC X(08).
009700*    LEDGER-TABLE-AREA -- LEDGPOST's in-memory ledger table, passed
009800*    by reference; BALDERIVE only reads it, never adds to it.
009900     COPY "LedgerTbl.cpy".
010000*    LS-BALANCE -- the derived balance, returned to the caller.
010100 01  LS-BALANCE                      PIC S9(13)
010200                                      SIGN IS LEADING SEPARATE.
010300*    LS-BALANCE-PARTS -- the same 14 bytes, viewed as a separate
010400*    sign byte and an unsigned digit string for the trace DISPLAY;
010500*    read-only, never moved into.
010600 01  LS-BALANCE-PARTS REDEFINES LS-BALANCE.
010700     05  LS-BALANCE-SIGN             PIC X(01).
010800     05  LS-BALANCE-DIGITS           PIC 9(13).
010900******************************************************************
011000 PROCEDURE                   DIVISION    USING LS-TARGET-ACC-ID,
011100                                                LEDGER-TABLE-AREA,
011200                                                LS-BALANCE.
011300*-----------------------------------------------------------------
011400* Main procedure
011500*-----------------------------------------------------------------
011600 100-DERIVE-BALANCE.
011700     MOVE    ZERO                    TO  LS-BALANCE.
011800     MOVE    ZERO                    TO  WS-MATCH-COUNT.
011900     MOVE    ZERO                    TO  WS-TRACE-LINE-NO.
012000     PERFORM 110-SUM-ONE-ENTRY
012100             VARYING LDT-IDX FROM 1 BY 1
012200             UNTIL LDT-IDX > LDT-COUNT.
012300     IF      WS-DEBUG-ON
012400             PERFORM 160-TRACE-FINAL-BALANCE
012500     END-IF.
012600     EXIT    PROGRAM.
012700*-----------------------------------------------------------------
012800*    110-SUM-ONE-ENTRY -- folds one LDT-ENTRY into LS-BALANCE when
012900*    it belongs to the target account; leaves LS-BALANCE alone
013000*    otherwise.  Every call re-walks the whole table from entry 1,
013100*    so a balance taken mid-batch always reflects every entry
013200*    posted so far, including the in-progress transaction's own
013300*    earlier legs.
013400*-----------------------------------------------------------------
013500 110-SUM-ONE-ENTRY.
013600     IF      LDT-ACC-ID (LDT-IDX) = LS-TARGET-ACC-ID
013700             ADD     LDT-AMOUNT (LDT-IDX)   TO  LS-BALANCE
013800             ADD     1                      TO  WS-MATCH-COUNT
013900             IF      WS-DEBUG-ON
014000                     PERFORM 150-TRACE-ONE-MATCH
014100             END-IF
014200     END-IF.
014300*-----------------------------------------------------------------
014400*    150-TRACE-ONE-MATCH -- one console line per matching entry,
014500*    written only when UPSI-1 is ON.  Added per LDG-0161 so an
014600*    auditor chasing a discrepancy can see exactly which entries
014700*    this CALL summed, not just the total it came back with.
014800*-----------------------------------------------------------------
014900 150-TRACE-ONE-MATCH.
015000     ADD     1                       TO  WS-TRACE-LINE-NO.
015100     MOVE    LDT-ACC-ID (LDT-IDX)    TO  WS-TRACE-ACC.
015200     MOVE    LDT-AMOUNT (LDT-IDX)    TO  WS-TRACE-AMOUNT.
015300     DISPLAY "BALDERIVE TRACE " WS-TRACE-LINE-NO " " WS-TRACE-LINE.
015400*-----------------------------------------------------------------
015500*    160-TRACE-FINAL-BALANCE -- the closing trace line, showing
015600*    how many entries matched and the balance handed back.
015700*-----------------------------------------------------------------
015800 160-TRACE-FINAL-BALANCE.
015900     DISPLAY "BALDERIVE TOTAL  " LS-TARGET-ACC-ID " MATCHES="
016000             WS-MATCH-COUNT " BALANCE=" LS-BALANCE.
