000100******************************************************************
000200* This program is the Ledger Posting Engine batch driver.
000300*
000400* Used File
000500*    - Account Master File (sorted by account id): ACCOUNTS
000600*    - Ledger Entry File (opening entries)       : LEDGERIN
000700*    - Transaction History File (idempotency)    : TRANSIN
000800*    - Posting Request File (this run's batch)   : REQUESTS
000900*    - Updated Ledger Entry File                 : LEDGEROUT
001000*    - Transaction Register                      : TRANSREG
001100*    - Balance / Control Totals Report           : BALREPT
001200*
001300* Account balances are NEVER stored on any file. A balance is always
001400* the sum of LED-AMOUNT over every ledger entry for that account, as
001500* derived by the BALDERIVE subprogram against the in-memory ledger
001600* table this program builds and keeps current through the run.
001700******************************************************************
001800 IDENTIFICATION              DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.                 LEDGPOST.
002100 AUTHOR.                     R. F. WALSH.
002200 INSTALLATION.               LEDGER SYSTEMS GROUP.
002300 DATE-WRITTEN.               FEBRUARY 14, 1985.
002400 DATE-COMPILED.
002500 SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800* YYMMDD  BY   TICKET    DESCRIPTION
002900* 850214  RFW  LDG-0001  Original cut. Deposit and withdraw only,
003000*              single ledger entry per request, no idempotency
003100*              check (the request file itself was trusted).
003200* 850912  RFW  LDG-0012  Added TRANSFER request type -- two entries
003300*              under one transaction id, source/destination in
003400*              ascending account-id order per the house locking
003500*              convention even though this run is single threaded.
003600* 860203  RFW  LDG-0019  Funds check added ahead of withdraw and
003700*              transfer posting -- a withdrawal that overdrew the
003800*              derived balance used to post anyway and rely on the
003900*              branch office catching it on the next statement run.
004000* 870522  GDK  LDG-0031  LED-AMOUNT sign moved to LEADING SEPARATE
004100*              in LedgerRec.cpy; this program's MOVE statements
004200*              carry straight through, no logic change needed here.
004300* 880903  GDK  LDG-0044  Idempotency key checking added (TRN-IDEM-KEY,
004400*              TRN-STATUS). A repeat key now rejects DUPLICATE instead
004500*              of posting a second time -- prompted by the August
004600*              reconciliation break where a resubmitted tape posted
004700*              twice.
004800* 890714  GDK  LDG-0058  Control totals section added to BALREPT --
004900*              requests read/posted/rejected and total amount moved
005000*              by type, at branch audit's request.
005100* 910406  TMH  LDG-0095  JOURNAL request type added (generic N-leg
005200*              posting) alongside the existing two-party TRANSFER,
005300*              to support the multi-leg correcting entries finance
005400*              was hand-keying around this program.
005500* 930611  TMH  LDG-0130  TRN-CREATED/LED-CREATED timestamp fields
005600*              added; BALREPT heading now carries the run date.
005700* 950228  TMH  LDG-0161  Zero-sum verification added after every
005800*              TRANSFER and JOURNAL post, with a running global total
005900*              printed on BALREPT -- a non-zero total is now flagged
006000*              CRITICAL ERROR instead of going unnoticed until the
006100*              quarter-end reconciliation.
006200* 960730  TMH  LDG-0190  DUPLICATE added as its own TRN-STATUS value,
006300*              separate from FAILED, so a resubmission shows up
006400*              distinctly on the register.
006500* 980115  PLS  LDG-0203  CANNOT TRANSFER TO SAME ACCOUNT check added
006600*              ahead of the existence check -- a misrouted batch had
006700*              been transferring an account to itself and posting a
006800*              net-zero pair that only confused the reconciliation.
006900* 990112  PLS  LDG-Y2K1  Year-2000 review: all timestamp fields are
007000*              already 4-digit-year (YYYY-MM-DD-HH.MM.SS); REQ-AMOUNT
007100*              and LED-AMOUNT carry no date content. No format change
007200*              required. Logged per audit instruction.
007300* 011005  BTW  LDG-0210  JOURNAL leg table widened to 10 occurrences
007400*              and posting unified with TRANSFER through a common
007500*              leg table and posting paragraph (860-POST-LEGS) --
007600*              previously transfer and journal posted through two
007700*              separate, drifting code paths.
007800* 011022  BTW  LDG-0212  REQUEST-AS-2-LEG REDEFINES added to
007900*              RequestRec.cpy so TRANSFER can be built into the same
008000*              leg table as JOURNAL without a hand-written field list.
008100* 030509  BTW  LDG-0231  BALDERIVE changed to re-derive from the live
008200*              ledger table on every call instead of a cached balance
008300*              per account -- a same-run multi-leg journal was seeing
008400*              a stale balance on its second debit leg.
008500* 050830  RFW  LDG-0266  Reviewed against the REDEFINES added to
008600*              AccountRec.cpy/LedgerRec.cpy/TranRec.cpy for ad hoc
008700*              listing work; no change to this program's logic.
008800* 070214  RFW  LDG-0280  Currency-code sanity check added on account
008900*              load (SPECIAL-NAMES CLASS test) -- a conversion run
009000*              had loaded several accounts with a blank currency
009100*              code and nobody noticed until the report printed.
009200* 090601  TMH  LDG-0299  UPSI-0 detail-suppress switch added so the
009300*              overnight run can produce a totals-only BALREPT when
009400*              operations requests the short form.
009410* 130812  BTW  LDG-0312  500-FIND-ACCOUNT/501-SEARCH-ONE-ACCOUNT
009420*              matched on ACT-ID alone -- a CLOSED account passed
009430*              every existence check exactly like an ACTIVE one.
009440*              501-SEARCH-ONE-ACCOUNT now also requires ACT-ACTIVE,
009450*              so every validation path rejects CLOSED the same
009460*              way it already rejects an unknown account id.
009470* 130812  BTW  LDG-0313  845-BUILD-2-LEG-VIEW was crediting the
009480*              TRANSFER source account and debiting the
009490*              destination -- backwards.  Source now takes the
009495*              negative leg, destination the positive; see the
009496*              note at 845-BUILD-2-LEG-VIEW itself.
009497* 130815  BTW  LDG-0314  860-POST-LEGS was running the zero-sum
009498*              test and the CT-ZERO-SUM-TOTAL accumulation for
009501*              every posting, not just TRANSFER/JOURNAL -- a lone
009504*              DEPOSIT or WITHDRAW leg can never sum to zero, so
009507*              BALREPT's ZERO-SUM CHECK latched CRITICAL ERROR on
009510*              the first single-leg request of any run.  Both now
009513*              gate on WS-LEG-COUNT > 1; see 860-POST-LEGS.
009516*              Also recomputed the stale FILLER widths on the
009519*              BALREPT detail/total/count/status print lines so
009522*              every one of them fills out the full 132-byte
009525*              BALREPT-LINE-OUT record, matching the title/section/
009528*              header lines that were already correct.
009531*-----------------------------------------------------------------
009600******************************************************************
009700 ENVIRONMENT                 DIVISION.
009800*-----------------------------------------------------------------
009900 CONFIGURATION               SECTION.
010000 SOURCE-COMPUTER.            WHATEVER-PC.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS LEGAL-CURRENCY-CODE IS "A" THRU "Z"
010400     UPSI-0 ON STATUS IS WS-SHORT-FORM-SW
010500            OFF STATUS IS WS-FULL-FORM-SW.
010600*-----------------------------------------------------------------
010700 INPUT-OUTPUT                SECTION.
010800 FILE-CONTROL.
010900     SELECT  ACCOUNTS-FILE-IN
011000             ASSIGN TO "ACCOUNTS"
011100             ORGANIZATION IS LINE SEQUENTIAL.
011120*    LEDGERIN -- the opening ledger entries; carried straight
011130*    through to LEDGEROUT as the table loads, see 242-BUILD-
011140*    LEDGER-ENTRY.  The ledger is append-only, this SELECT is
011150*    never opened for anything but INPUT.
011200     SELECT  LEDGER-FILE-IN
011300             ASSIGN TO "LEDGERIN"
011400             ORGANIZATION IS LINE SEQUENTIAL.
011420*    TRANSIN -- prior runs' transaction history, loaded into
011430*    TRAN-TABLE-AREA for the idempotency check; not carried
011440*    forward to any output file of its own.
011500     SELECT  TRANS-FILE-IN
011600             ASSIGN TO "TRANSIN"
011700             ORGANIZATION IS LINE SEQUENTIAL.
011720*    REQUESTS -- this run's batch of posting requests, read one
011730*    at a time by the 260/300 main loop; never loaded wholesale
011740*    into a table the way ACCOUNTS, LEDGERIN and TRANSIN are.
011800     SELECT  REQUESTS-FILE-IN
011900             ASSIGN TO "REQUESTS"
012000             ORGANIZATION IS LINE SEQUENTIAL.
012020*    LEDGEROUT -- every ledger entry this run knows about when it
012030*    finishes, carried-forward plus newly posted, in the order
012040*    each was written.
012100     SELECT  LEDGER-FILE-OUT
012200             ASSIGN TO "LEDGEROUT"
012300             ORGANIZATION IS LINE SEQUENTIAL.
012320*    TRANSREG -- one record per request this run saw, whatever
012330*    its disposition; this run's own register, not a copy of
012340*    TRANSIN.
012400     SELECT  TRANSREG-FILE-OUT
012500             ASSIGN TO "TRANSREG"
012600             ORGANIZATION IS LINE SEQUENTIAL.
012620*    BALREPT -- the printed balance/control-totals report, built
012630*    entirely in the 900-series below.
012700     SELECT  BALREPT-FILE-OUT
012800             ASSIGN TO "BALREPT"
012900             ORGANIZATION IS LINE SEQUENTIAL.
012910*-----------------------------------------------------------------
013000******************************************************************
013100 DATA                        DIVISION.
013200*-----------------------------------------------------------------
013300 FILE                        SECTION.
013400 FD  ACCOUNTS-FILE-IN
013500     RECORD CONTAINS 50 CHARACTERS
013600     DATA RECORD IS ACCOUNT-REC.
013700     COPY "AccountRec.cpy".
013720*-----------------------------------------------------------------
013800 FD  LEDGER-FILE-IN
013900     RECORD CONTAINS 80 CHARACTERS
014000     DATA RECORD IS LEDGER-REC.
014100     COPY "LedgerRec.cpy".
014120*-----------------------------------------------------------------
014200 FD  TRANS-FILE-IN
014300     RECORD CONTAINS 120 CHARACTERS
014400     DATA RECORD IS TRAN-REC.
014500     COPY "TranRec.cpy".
014520*-----------------------------------------------------------------
014600 FD  REQUESTS-FILE-IN
014700     RECORD CONTAINS 350 CHARACTERS
014800     DATA RECORD IS REQUEST-REC.
014900     COPY "RequestRec.cpy".
014920*-----------------------------------------------------------------
014930*    LEDGER-REC-OUT, TRAN-REG-OUT and BALREPT-LINE-OUT below are
014940*    hand-typed rather than COPYd -- each is this program's own
014950*    output shape, not a record any other program reads, so there
014960*    is no second consumer to keep in step via a shared copybook.
014970*-----------------------------------------------------------------
015000 FD  LEDGER-FILE-OUT
015100     RECORD CONTAINS 80 CHARACTERS
015200     DATA RECORD IS LEDGER-REC-OUT.
015300 01  LEDGER-REC-OUT.
015400*    One entry carried forward from LEDGER-IN, or posted this run.
015500     05  LRO-ENTRY-ID                PIC X(12).
015600     05  LRO-TRAN-ID                 PIC X(12).
015700     05  LRO-ACC-ID                  PIC X(12).
015800     05  LRO-AMOUNT                  PIC S9(13)
015900                                      SIGN IS LEADING SEPARATE.
016000     05  LRO-CREATED                 PIC X(19).
016100     05  FILLER                      PIC X(11).
016120*-----------------------------------------------------------------
016200 FD  TRANSREG-FILE-OUT
016300     RECORD CONTAINS 120 CHARACTERS
016400     DATA RECORD IS TRAN-REG-OUT.
016500 01  TRAN-REG-OUT.
016600*    One record per request this run processed, whatever its
016700*    disposition -- COMPLETED, FAILED, or DUPLICATE.
016800     05  TRG-ID                      PIC X(12).
016900     05  TRG-IDEM-KEY                PIC X(32).
017000     05  TRG-STATUS                  PIC X(10).
017100         88  TRG-PENDING                      VALUE "PENDING   ".
017200         88  TRG-COMPLETED                    VALUE "COMPLETED ".
017300         88  TRG-FAILED                       VALUE "FAILED    ".
017400         88  TRG-DUPLICATE                    VALUE "DUPLICATE ".
017500     05  TRG-ERROR                   PIC X(40).
017600     05  TRG-CREATED                 PIC X(19).
017700     05  FILLER                      PIC X(07).
017720*-----------------------------------------------------------------
017800 FD  BALREPT-FILE-OUT
017900     RECORD CONTAINS 132 CHARACTERS
018000     DATA RECORD IS BALREPT-LINE-OUT.
018100 01  BALREPT-LINE-OUT                PIC X(132).
018200*-----------------------------------------------------------------
018300 WORKING-STORAGE             SECTION.
018400*-----------------------------------------------------------------
018420*    SWITCHES-AND-COUNTERS -- every end-of-file and found/valid
018430*    switch this program tests, one X(01) byte apiece with its
018440*    own 88-level Y condition; none is ever tested as raw "Y"/"N"
018450*    text outside its own 88.
018460*-----------------------------------------------------------------
018500 01  SWITCHES-AND-COUNTERS.
018600     05  ACCOUNTS-EOF-SW             PIC X(01).
018700         88  ACCOUNTS-EOF                     VALUE "Y".
018800     05  LEDGER-IN-EOF-SW            PIC X(01).
018900         88  LEDGER-IN-EOF                    VALUE "Y".
019000     05  TRANS-IN-EOF-SW             PIC X(01).
019100         88  TRANS-IN-EOF                     VALUE "Y".
019200     05  REQUESTS-EOF-SW             PIC X(01).
019300         88  REQUESTS-EOF                     VALUE "Y".
019400     05  WS-REQUEST-VALID-SW         PIC X(01).
019500         88  WS-REQUEST-VALID                 VALUE "Y".
019600     05  WS-DUP-FOUND-SW             PIC X(01).
019700         88  WS-DUP-FOUND                     VALUE "Y".
019800     05  WS-CRITICAL-ERROR-SW        PIC X(01) VALUE "N".
019900         88  WS-CRITICAL-ERROR                VALUE "Y".
020000     05  WS-ACC-FOUND-SW             PIC X(01).
020100         88  WS-ACC-FOUND                     VALUE "Y".
020200     05  FILLER                      PIC X(10).
020220*-----------------------------------------------------------------
020230*    CONTROL-TOTALS -- the counters and money totals printed on
020240*    BALREPT's control-totals section; updated inline as each
020250*    request is disposed of, never recomputed from a table scan.
020260*-----------------------------------------------------------------
020300 01  CONTROL-TOTALS.
020400     05  CT-REQUESTS-READ            PIC 9(07)        COMP.
020500     05  CT-REQUESTS-POSTED          PIC 9(07)        COMP.
020600     05  CT-REJECTED-DUPLICATE       PIC 9(07)        COMP.
020700     05  CT-REJECTED-FUNDS           PIC 9(07)        COMP.
020800     05  CT-REJECTED-OTHER           PIC 9(07)        COMP.
020900     05  CT-TOTAL-DEPOSITED          PIC S9(13)
021000                                      SIGN IS LEADING SEPARATE.
021100     05  CT-TOTAL-WITHDRAWN          PIC S9(13)
021200                                      SIGN IS LEADING SEPARATE.
021300     05  CT-TOTAL-TRANSFERRED        PIC S9(13)
021400                                      SIGN IS LEADING SEPARATE.
021500     05  CT-ZERO-SUM-TOTAL           PIC S9(13)
021600                                      SIGN IS LEADING SEPARATE.
021700     05  FILLER                      PIC X(08).
021720*-----------------------------------------------------------------
021730*    WS-WORK-FIELDS -- scratch fields local to one request's
021740*    validate/post pass; none of this is meaningful across
021750*    requests except the two sequence counters.
021760*-----------------------------------------------------------------
021800 01  WS-WORK-FIELDS.
021900     05  WS-NEXT-TRAN-SEQ            PIC 9(09)        COMP.
022000     05  WS-NEXT-ENTRY-SEQ           PIC 9(09)        COMP.
022100     05  WS-DISTINCT-IDX             PIC 9(04)        COMP.
022200     05  WS-OTHER-IDX                PIC 9(04)        COMP.
022300     05  WS-BALANCE                  PIC S9(13)
022400                                      SIGN IS LEADING SEPARATE.
022500     05  WS-LEG-SUM-CHECK             PIC S9(13)
022600                                      SIGN IS LEADING SEPARATE.
022700     05  WS-DUP-TRAN-ID               PIC X(12).
022800     05  WS-LOOKUP-ACC-ID            PIC X(12).
022900     05  WS-DISTINCT-ACCTS.
023000         10  WS-DISTINCT-ACC OCCURS 10 TIMES
023100                             PIC X(12).
023200     05  WS-DISTINCT-COUNT           PIC 9(02)        COMP.
023300     05  FILLER                      PIC X(12).
023320*-----------------------------------------------------------------
023330*    TRAN-ID-EDIT-AREA / LEDGER-ID-EDIT-AREA -- the two sequential
023340*    id generators this shop has used since LDG-0001; no UUIDs,
023350*    just a fixed prefix over a zero-suppressed running counter.
023360*-----------------------------------------------------------------
023400 01  TRAN-ID-EDIT-AREA.
023500     05  FILLER                      PIC X(03) VALUE "TRN".
023600     05  TEA-SEQ-PART                PIC 9(09).
023650*-----------------------------------------------------------------
023700 01  LEDGER-ID-EDIT-AREA.
023800     05  FILLER                      PIC X(03) VALUE "LED".
023900     05  LEA-SEQ-PART                PIC 9(09).
023950*-----------------------------------------------------------------
023960*    WS-TIMESTAMP -- see 315-STAMP-CURRENT-TIME for why the
023970*    time-of-day portion is a fixed "00.00.00" rather than a
023980*    true clock read.
023990*-----------------------------------------------------------------
024000 01  WS-TIMESTAMP.
024100     05  WS-TS-YEAR                  PIC X(04).
024200     05  FILLER                      PIC X(01) VALUE "-".
024300     05  WS-TS-MONTH                 PIC X(02).
024400     05  FILLER                      PIC X(01) VALUE "-".
024500     05  WS-TS-DAY                   PIC X(02).
024600     05  FILLER                      PIC X(01) VALUE "-".
024700     05  WS-TS-HOUR                  PIC X(02).
024800     05  FILLER                      PIC X(01) VALUE ".".
024900     05  WS-TS-MINUTE                PIC X(02).
025000     05  FILLER                      PIC X(01) VALUE ".".
025100     05  WS-TS-SECOND                PIC X(02).
025120*-----------------------------------------------------------------
025130*    ACCOUNT-TABLE-AREA -- the whole ACCOUNTS file, loaded once
025140*    by 230-LOAD-ACCOUNT-TABLE and never re-read; ACT-IDX walks it
025150*    for every 500-FIND-ACCOUNT lookup and every BALREPT detail
025160*    line.
025200 01  ACCOUNT-TABLE-AREA.
025300     05  ACT-COUNT                   PIC 9(05)        COMP.
025400     05  FILLER                      PIC X(03).
025500     05  ACT-ENTRY OCCURS 1 TO 5000 TIMES
025600                    DEPENDING ON ACT-COUNT
025700                    INDEXED BY ACT-IDX.
025800         10  ACT-ID                  PIC X(12).
025900         10  ACT-CURRENCY            PIC X(03).
026000         10  ACT-STATUS               PIC X(08).
026100             88  ACT-ACTIVE                   VALUE "ACTIVE  ".
026120*-----------------------------------------------------------------
026130*    TRAN-TABLE-AREA -- TRANSIN's history folded in at load time,
026140*    plus every request this run itself completes (see 881-ADD-
026150*    TRAN-TO-TABLE), so a same-run duplicate is caught the same
026160*    way a prior-run duplicate is.
026200 01  TRAN-TABLE-AREA.
026300     05  TNT-COUNT                   PIC 9(05)        COMP.
026400     05  FILLER                      PIC X(03).
026500     05  TNT-ENTRY OCCURS 1 TO 5000 TIMES
026600                    DEPENDING ON TNT-COUNT
026700                    INDEXED BY TNT-IDX.
026800         10  TNT-ID                  PIC X(12).
026900         10  TNT-IDEM-KEY            PIC X(32).
027000         10  TNT-STATUS              PIC X(10).
027020*-----------------------------------------------------------------
027030*    LEDGER-TABLE-AREA (LedgerTbl.cpy) is COPYd here rather than
027040*    hand-typed -- BALDERIVE COPYs the identical layout into its
027050*    LINKAGE SECTION, so the two programs can never drift.
027060*-----------------------------------------------------------------
027100     COPY "LedgerTbl.cpy".
027120*-----------------------------------------------------------------
027130*    WS-LEG-TABLE-AREA -- the shared 1-to-10-leg posting table
027140*    every request type is unpacked into before 860-POST-LEGS
027150*    writes one ledger entry per occupied leg.
027160*-----------------------------------------------------------------
027200 01  WS-LEG-TABLE-AREA.
027300     05  WS-LEG-COUNT                PIC 9(02)        COMP.
027400     05  FILLER                      PIC X(02).
027500     05  WS-LEG-ENTRY OCCURS 1 TO 10 TIMES
027600                       DEPENDING ON WS-LEG-COUNT
027700                       INDEXED BY WS-LEG-IDX.
027800         10  WS-LEG-ACC              PIC X(12).
027900         10  WS-LEG-AMOUNT           PIC S9(13)
028000                                      SIGN IS LEADING SEPARATE.
028020*-----------------------------------------------------------------
028030*    BALDERIVE-LINKAGE-AREA -- the three CALL parameters passed to
028040*    BALDERIVE by 510-DERIVE-BALANCE; BD-BALANCE is read back
028050*    immediately into WS-BALANCE, never held across paragraphs.
028060*-----------------------------------------------------------------
028100 01  BALDERIVE-LINKAGE-AREA.
028200     05  BD-TARGET-ACC-ID            PIC X(12).
028300     05  BD-BALANCE                  PIC S9(13)
028400                                      SIGN IS LEADING SEPARATE.
028420*-----------------------------------------------------------------
028500*    This record is for getting the name of the day for the report.
028600 01  DAY-RECORD.
028700     05  FILLER                      PIC X(09) VALUE "Monday".
028800     05  FILLER                      PIC X(09) VALUE "Tuesday".
028900     05  FILLER                      PIC X(09) VALUE "Wednesday".
029000     05  FILLER                      PIC X(09) VALUE "Thursday".
029100     05  FILLER                      PIC X(09) VALUE "Friday".
029200     05  FILLER                      PIC X(09) VALUE "Saturday".
029300     05  FILLER                      PIC X(09) VALUE "Sunday".
029400 01  DAY-TABLE REDEFINES DAY-RECORD.
029500     05  WEEKDAY                     PIC X(09) OCCURS 7 TIMES.
029520*-----------------------------------------------------------------
029530*    WS-CURRENT-DATE -- the run date, ACCEPTed FROM DATE in
029540*    315-STAMP-CURRENT-TIME and again in 901-PRINT-BALREPT-TITLE;
029550*    WS-DAY-IN/WS-LINE-CNT/WS-PAGE-NO below are the three plain
029560*    77-level counters this shop's report paragraphs have always
029570*    kept standalone rather than grouped under a record.
029580*-----------------------------------------------------------------
029600 01  WS-CURRENT-DATE.
029700     05  CUR-YEAR                    PIC 9(04).
029800     05  CUR-MONTH                   PIC 9(02).
029900     05  CUR-DAY                     PIC 9(02).
030000 77  WS-DAY-IN                       PIC 9(01).
030100 77  WS-LINE-CNT                     PIC 9(02)        COMP.
030200 77  WS-PAGE-NO                      PIC 9(03)        COMP.
030220*-----------------------------------------------------------------
030230*    BALREPT-TITLE-LINE through BALREPT-STATUS-LINE below are the
030240*    132-column print lines BALREPT writes from, one record per
030250*    line style, the way this shop has always built a report --
030260*    MOVE the variable fields, WRITE FROM the line, never a
030270*    computed PICTURE built on the fly.
030280*-----------------------------------------------------------------
030300 01  BALREPT-TITLE-LINE.
030400     05  FILLER                      PIC X(01) VALUE SPACES.
030500     05  FILLER                      PIC X(29)
030600                         VALUE "LEDGPOST - BALANCE REPORT (".
030700     05  TTL-DAY-NAME                PIC X(10).
030800     05  TTL-DSP-DATE.
030900         10  TTL-DSP-YEAR            PIC 9(04).
031000         10  FILLER                  PIC X(01) VALUE "-".
031100         10  TTL-DSP-MONTH           PIC 9(02).
031200         10  FILLER                  PIC X(01) VALUE "-".
031300         10  TTL-DSP-DAY             PIC 9(02).
031400     05  FILLER                      PIC X(01) VALUE ")".
031500     05  FILLER                      PIC X(10) VALUE "  PAGE ".
031600     05  TTL-PAGE-NO                 PIC ZZ9.
031700     05  FILLER                      PIC X(68) VALUE SPACES.
031720*-----------------------------------------------------------------
031800 01  BALREPT-SECTION-LINE.
031900     05  FILLER                      PIC X(01) VALUE SPACES.
032000     05  BSL-TEXT                    PIC X(30).
032100     05  FILLER                      PIC X(101) VALUE SPACES.
032120*-----------------------------------------------------------------
032200 01  BALREPT-HEADER-LINE.
032300     05  FILLER                      PIC X(01) VALUE SPACES.
032400     05  FILLER                      PIC X(14) VALUE "ACCOUNT ID".
032500     05  FILLER                      PIC X(09) VALUE "CURRENCY".
032600     05  FILLER                      PIC X(09) VALUE "STATUS".
032700     05  FILLER                      PIC X(18) VALUE "CLOSING BALANCE".
032800     05  FILLER                      PIC X(81) VALUE SPACES.
032820*-----------------------------------------------------------------
032900 01  BALREPT-DETAIL-LINE.
033000     05  FILLER                      PIC X(01) VALUE SPACES.
033100     05  BDL-ACC-ID                  PIC X(14).
033200     05  BDL-CURRENCY                PIC X(09).
033300     05  BDL-STATUS                  PIC X(09).
033400     05  BDL-BALANCE                 PIC ZZ,ZZZ,ZZZ,ZZ9-.
033500     05  FILLER                      PIC X(84) VALUE SPACES.
033520*-----------------------------------------------------------------
033600 01  BALREPT-TOTAL-LINE.
033700     05  FILLER                      PIC X(01) VALUE SPACES.
033800     05  BTL-LABEL                   PIC X(38).
033900     05  BTL-VALUE                   PIC ZZ,ZZZ,ZZZ,ZZ9-.
034000     05  FILLER                      PIC X(78) VALUE SPACES.
034020*-----------------------------------------------------------------
034100 01  BALREPT-COUNT-LINE.
034200     05  FILLER                      PIC X(01) VALUE SPACES.
034300     05  BCL-LABEL                   PIC X(38).
034400     05  BCL-VALUE                   PIC ZZZ,ZZZ,ZZ9.
034500     05  FILLER                      PIC X(82) VALUE SPACES.
034520*-----------------------------------------------------------------
034600 01  BALREPT-STATUS-LINE.
034700     05  FILLER                      PIC X(01) VALUE SPACES.
034800     05  BSLN-LABEL                  PIC X(38).
034900     05  BSLN-VALUE                  PIC X(20).
035000     05  FILLER                      PIC X(73) VALUE SPACES.
035100******************************************************************
035200 PROCEDURE                   DIVISION.
035300*-----------------------------------------------------------------
035400* Main procedure
035500*-----------------------------------------------------------------
035600 100-LEDGPOST.
035700     PERFORM 200-INITIATE-RUN.
035800     PERFORM 300-PROCESS-REQUESTS UNTIL REQUESTS-EOF.
035900     PERFORM 400-TERMINATE-RUN.
035950*    No PERFORM THRU needed around 300 -- 260-READ-REQUESTS-FILE
035960*    is the last statement inside 300-PROCESS-REQUESTS itself, so
035970*    the UNTIL test above sees the fresh REQUESTS-EOF-SW every pass.
036000     STOP RUN.
036010*-----------------------------------------------------------------
036100******************************************************************
036200* Open every file, clear the working tables, load the account
036300* master, the opening ledger entries and the transaction history,
036400* then prime-read the request file for the main processing loop.
036500*-----------------------------------------------------------------
036600 200-INITIATE-RUN.
036700     PERFORM 210-OPEN-ALL-FILES.
036800     PERFORM 220-INITIALIZE-WORK-AREAS.
036900     PERFORM 230-LOAD-ACCOUNT-TABLE.
037000     PERFORM 240-LOAD-LEDGER-TABLE.
037100     PERFORM 250-LOAD-TRAN-TABLE.
037200     PERFORM 260-READ-REQUESTS-FILE.
037210*-----------------------------------------------------------------
037300*-----------------------------------------------------------------
037320*    All seven files open in one OPEN statement, INPUT group then
037330*    OUTPUT group, the order this shop has always listed them in
037340*    -- the four tables loaded below are read from these INPUT
037350*    files once apiece and never reopened.
037360*-----------------------------------------------------------------
037400 210-OPEN-ALL-FILES.
037500     OPEN    INPUT   ACCOUNTS-FILE-IN
037600                      LEDGER-FILE-IN
037700                      TRANS-FILE-IN
037800                      REQUESTS-FILE-IN
037900             OUTPUT   LEDGER-FILE-OUT
038000                      TRANSREG-FILE-OUT
038100                      BALREPT-FILE-OUT.
038110*-----------------------------------------------------------------
038200*-----------------------------------------------------------------
038220*    Every switch, counter and running total starts this run at
038230*    its zero/blank state; the three DEPENDING ON counts (ACT-
038240*    COUNT, TNT-COUNT, LDT-COUNT) are set here explicitly since
038250*    INITIALIZE alone does not reliably clear an ODO subscript on
038260*    every compiler this program has run under over the years.
038270*-----------------------------------------------------------------
038300 220-INITIALIZE-WORK-AREAS.
038400     INITIALIZE SWITCHES-AND-COUNTERS
038500                CONTROL-TOTALS
038600                WS-WORK-FIELDS.
038700     MOVE    ZERO                TO  ACT-COUNT.
038800     MOVE    ZERO                TO  TNT-COUNT.
038900     MOVE    ZERO                TO  LDT-COUNT.
039000     MOVE    1                   TO  WS-NEXT-TRAN-SEQ.
039100     MOVE    1                   TO  WS-NEXT-ENTRY-SEQ.
039200     MOVE    ZERO                TO  WS-LINE-CNT.
039300     MOVE    1                   TO  WS-PAGE-NO.
039310*-----------------------------------------------------------------
039400*-----------------------------------------------------------------
039500* Read the whole account master into ACCOUNT-TABLE-AREA.  This
039600* program never goes back to ACCOUNTS-FILE-IN once the table is
039700* built -- every later lookup is against the table.
039800*-----------------------------------------------------------------
039900 230-LOAD-ACCOUNT-TABLE.
040000     PERFORM 231-READ-ACCOUNTS-FILE.
040100     PERFORM 232-BUILD-ACCOUNT-ENTRY UNTIL ACCOUNTS-EOF.
040110*-----------------------------------------------------------------
040200*-----------------------------------------------------------------
040220*    Read-ahead idiom: the first READ happens in 230 above, every
040230*    later one happens at the bottom of 232-BUILD-ACCOUNT-ENTRY,
040240*    so ACCOUNTS-EOF is never tested until a record has actually
040250*    failed to come back -- the same priming pattern this program
040260*    uses for LEDGERIN, TRANSIN and REQUESTS below.
040270*-----------------------------------------------------------------
040300 231-READ-ACCOUNTS-FILE.
040400     READ    ACCOUNTS-FILE-IN
040500             AT END      MOVE "Y"        TO  ACCOUNTS-EOF-SW.
040510*-----------------------------------------------------------------
040600*-----------------------------------------------------------------
040620*    One ACCOUNT-TABLE-AREA occurrence per ACCOUNTS record, ACC-
040630*    STATUS carried straight through so 501-SEARCH-ONE-ACCOUNT can
040640*    test ACT-ACTIVE without a second trip to the file.
040650*-----------------------------------------------------------------
040700 232-BUILD-ACCOUNT-ENTRY.
040800     ADD     1                       TO  ACT-COUNT.
040900     MOVE    ACC-ID                  TO  ACT-ID(ACT-COUNT).
041000     MOVE    ACC-CURRENCY            TO  ACT-CURRENCY(ACT-COUNT).
041100     MOVE    ACC-STATUS              TO  ACT-STATUS(ACT-COUNT).
041200     PERFORM 235-VALIDATE-CURRENCY-CODE.
041300     PERFORM 231-READ-ACCOUNTS-FILE.
041310*-----------------------------------------------------------------
041400*-----------------------------------------------------------------
041500* Defensive check added under LDG-0280 -- a conversion run once
041600* loaded accounts with a blank or numeric currency code and the
041700* bad accounts were not caught until the printed report.  This
041800* does not reject the account, it only warns; ACC-CURRENCY is
041900* display-only and the batch never arithmetically depends on it.
042000*-----------------------------------------------------------------
042100 235-VALIDATE-CURRENCY-CODE.
042200     IF      ACC-CURRENCY NOT LEGAL-CURRENCY-CODE
042300             DISPLAY "LEDGPOST - SUSPECT CURRENCY CODE, ACCOUNT "
042400                     ACC-ID " CODE '" ACC-CURRENCY "'"
042500     END-IF.
042510*-----------------------------------------------------------------
042600*-----------------------------------------------------------------
042700* Read the opening ledger entries into LEDGER-TABLE-AREA and carry
042800* every one of them straight through to LEDGER-FILE-OUT -- the
042900* ledger is append-only, this run never drops or rewrites an entry
043000* that was already on file.
043100*-----------------------------------------------------------------
043200 240-LOAD-LEDGER-TABLE.
043300     PERFORM 241-READ-LEDGER-IN.
043400     PERFORM 242-BUILD-LEDGER-ENTRY UNTIL LEDGER-IN-EOF.
043410*-----------------------------------------------------------------
043500*-----------------------------------------------------------------
043520*    Same read-ahead idiom as 231 above -- LEDGER-IN-EOF is never
043530*    tested until a READ has actually come up empty.
043540*-----------------------------------------------------------------
043600 241-READ-LEDGER-IN.
043700     READ    LEDGER-FILE-IN
043800             AT END      MOVE "Y"        TO  LEDGER-IN-EOF-SW.
043810*-----------------------------------------------------------------
043820*    LED-CREATED is opaque to this program -- no arithmetic, no
043830*    format check, just carried through to LDT-CREATED and to
043840*    LRO-CREATED on LEDGER-FILE-OUT unchanged.
043850*-----------------------------------------------------------------
044000 242-BUILD-LEDGER-ENTRY.
044100     ADD     1                       TO  LDT-COUNT.
044200     MOVE    LED-ENTRY-ID            TO  LDT-ENTRY-ID(LDT-COUNT).
044300     MOVE    LED-TRAN-ID             TO  LDT-TRAN-ID(LDT-COUNT).
044400     MOVE    LED-ACC-ID              TO  LDT-ACC-ID(LDT-COUNT).
044500     MOVE    LED-AMOUNT              TO  LDT-AMOUNT(LDT-COUNT).
044600     MOVE    LED-CREATED             TO  LDT-CREATED(LDT-COUNT).
044700     MOVE    LED-ENTRY-ID            TO  LRO-ENTRY-ID.
044800     MOVE    LED-TRAN-ID             TO  LRO-TRAN-ID.
044900     MOVE    LED-ACC-ID              TO  LRO-ACC-ID.
045000     MOVE    LED-AMOUNT              TO  LRO-AMOUNT.
045100     MOVE    LED-CREATED             TO  LRO-CREATED.
045200     WRITE   LEDGER-REC-OUT.
045300     PERFORM 241-READ-LEDGER-IN.
045310*-----------------------------------------------------------------
045400*-----------------------------------------------------------------
045410* Read the transaction history into TRAN-TABLE-AREA for idempotency
045600* lookups.  TRANS-IN is not carried forward to TRANSREG -- TRANSREG
045700* is this run's own register, one record per request this run saw.
045800*-----------------------------------------------------------------
045900 250-LOAD-TRAN-TABLE.
046000     PERFORM 251-READ-TRANS-IN.
046100     PERFORM 252-BUILD-TRAN-ENTRY UNTIL TRANS-IN-EOF.
046110*-----------------------------------------------------------------
046120*    Same read-ahead idiom as 231 and 241 above.
046200*-----------------------------------------------------------------
046300 251-READ-TRANS-IN.
046400     READ    TRANS-FILE-IN
046500             AT END      MOVE "Y"        TO  TRANS-IN-EOF-SW.
046510*-----------------------------------------------------------------
046520*    One TRAN-TABLE-AREA occurrence per TRANS-IN record -- only
046530*    TRN-ID, TRN-IDEM-KEY and TRN-STATUS are kept, the three
046540*    fields 605-VALIDATE-IDEMPOTENCY and 606-SEARCH-ONE-TRAN need.
046600*-----------------------------------------------------------------
046700 252-BUILD-TRAN-ENTRY.
046800     ADD     1                       TO  TNT-COUNT.
046900     MOVE    TRN-ID                  TO  TNT-ID(TNT-COUNT).
047000     MOVE    TRN-IDEM-KEY            TO  TNT-IDEM-KEY(TNT-COUNT).
047100     MOVE    TRN-STATUS              TO  TNT-STATUS(TNT-COUNT).
047200     PERFORM 251-READ-TRANS-IN.
047210*-----------------------------------------------------------------
047220*    REQUESTS is primed here, once, before the main 300-loop; every
047230*    later READ happens at the bottom of 300-PROCESS-REQUESTS.
047300*-----------------------------------------------------------------
047400 260-READ-REQUESTS-FILE.
047500     READ    REQUESTS-FILE-IN
047600             AT END      MOVE "Y"        TO  REQUESTS-EOF-SW.
047610*-----------------------------------------------------------------
047700******************************************************************
047800* Validate and post one request, write the transaction register
047900* record for it (whatever the outcome), and move on to the next.
048000*-----------------------------------------------------------------
048100 300-PROCESS-REQUESTS.
048200     ADD     1                       TO  CT-REQUESTS-READ.
048300     PERFORM 310-ASSIGN-TRAN-ID.
048400     MOVE    "PENDING   "            TO  TRG-STATUS.
048500     MOVE    SPACES                  TO  TRG-ERROR.
048600     PERFORM 600-VALIDATE-REQUEST THRU 600-VALIDATE-REQUEST-EXIT.
048700     IF      WS-REQUEST-VALID
048800             PERFORM 800-POST-REQUEST THRU 800-POST-REQUEST-EXIT
048900     ELSE
049000             PERFORM 780-RECORD-REJECTION
049100     END-IF.
049200     PERFORM 790-WRITE-TRANSREG.
049300     PERFORM 260-READ-REQUESTS-FILE.
049310*-----------------------------------------------------------------
049400*-----------------------------------------------------------------
049500* Every request gets a deterministic, sequential transaction id --
049600* no UUIDs in this shop's batch work.
049700*-----------------------------------------------------------------
049800 310-ASSIGN-TRAN-ID.
049900     MOVE    WS-NEXT-TRAN-SEQ        TO  TEA-SEQ-PART.
050000     MOVE    TRAN-ID-EDIT-AREA       TO  TRG-ID.
050100     MOVE    REQ-IDEM-KEY            TO  TRG-IDEM-KEY.
050200     ADD     1                       TO  WS-NEXT-TRAN-SEQ.
050300     PERFORM 315-STAMP-CURRENT-TIME.
050400     MOVE    WS-TIMESTAMP            TO  TRG-CREATED.
050410*-----------------------------------------------------------------
050500*-----------------------------------------------------------------
050600* This house keeps no system clock routine of its own for batch
050700* work narrower than a day, so the timestamp carries the run date
050800* with a fixed, nominal time-of-day -- close enough for the audit
050900* trail this field exists for.
051000*-----------------------------------------------------------------
051100 315-STAMP-CURRENT-TIME.
051200     ACCEPT  WS-CURRENT-DATE         FROM DATE YYYYMMDD.
051300     MOVE    CUR-YEAR                TO  WS-TS-YEAR.
051400     MOVE    CUR-MONTH               TO  WS-TS-MONTH.
051500     MOVE    CUR-DAY                 TO  WS-TS-DAY.
051600     MOVE    "00"                    TO  WS-TS-HOUR.
051700     MOVE    "00"                    TO  WS-TS-MINUTE.
051800     MOVE    "00"                    TO  WS-TS-SECOND.
051810*-----------------------------------------------------------------
051900******************************************************************
052000* Write outputs this run accumulated and print BALREPT.
052100*-----------------------------------------------------------------
052200 400-TERMINATE-RUN.
052300     PERFORM 900-PRINT-BALREPT.
052400     PERFORM 410-CLOSE-ALL-FILES.
052500     DISPLAY "LEDGPOST - RUN COMPLETE, "
052600             CT-REQUESTS-READ " REQUESTS READ".
052610*-----------------------------------------------------------------
052620*    Close in the same order OPEN used them, INPUT then OUTPUT --
052630*    this shop's convention, not a COBOL requirement.
052700*-----------------------------------------------------------------
052800 410-CLOSE-ALL-FILES.
052900     CLOSE   ACCOUNTS-FILE-IN
053000             LEDGER-FILE-IN
053100             TRANS-FILE-IN
053200             REQUESTS-FILE-IN
053300             LEDGER-FILE-OUT
053400             TRANSREG-FILE-OUT
053500             BALREPT-FILE-OUT.
053510*-----------------------------------------------------------------
053600******************************************************************
053700* 500-series -- table lookup helpers shared by validation, posting
053800* and the balance report.
053900*-----------------------------------------------------------------
054000* Look up one account by id.  Sets WS-ACC-FOUND-SW and, when found,
054100* positions ACT-IDX on the matching table entry.
054200*-----------------------------------------------------------------
054300 500-FIND-ACCOUNT.
054400     MOVE    "N"                     TO  WS-ACC-FOUND-SW.
054500     PERFORM 501-SEARCH-ONE-ACCOUNT
054600             VARYING ACT-IDX FROM 1 BY 1
054700             UNTIL ACT-IDX > ACT-COUNT OR WS-ACC-FOUND.
054710*-----------------------------------------------------------------
054720*    ACT-IDX is left positioned on the matching occurrence when
054730*    found -- callers that need the entry itself (not just the Y/N
054740*    answer) read it straight off ACT-IDX with no second search.
054800*-----------------------------------------------------------------
054850* A CLOSED account must be rejected by every existence check the
054860* same way an unknown account id is -- so the match test below
054870* requires ACT-ACTIVE as well as the id match; a closed account
054880* simply never sets WS-ACC-FOUND-SW and falls through to each
054890* caller's normal "account not found" path.
054895*-----------------------------------------------------------------
054900 501-SEARCH-ONE-ACCOUNT.
055000     IF      ACT-ID(ACT-IDX) = WS-LOOKUP-ACC-ID
055050             AND ACT-ACTIVE(ACT-IDX)
055100             MOVE    "Y"             TO  WS-ACC-FOUND-SW
055200     END-IF.
055210*-----------------------------------------------------------------
055220*    No 88-level shortcut here -- ACT-ACTIVE(ACT-IDX) reads the
055230*    same 8-byte status field 501 just matched on, nothing cached.
055300*-----------------------------------------------------------------
055400* Derive an account's current balance by calling BALDERIVE against
055500* the live ledger table -- never a cached value, so a leg posted
055600* earlier in this same transaction is already visible to the check
055700* on the next leg.
055800*-----------------------------------------------------------------
055900 510-DERIVE-BALANCE.
056000     MOVE    WS-LOOKUP-ACC-ID        TO  BD-TARGET-ACC-ID.
056100     CALL    "BalDerive" USING BD-TARGET-ACC-ID
056200                                LEDGER-TABLE-AREA
056300                                BD-BALANCE.
056400     MOVE    BD-BALANCE              TO  WS-BALANCE.
056410*-----------------------------------------------------------------
056500******************************************************************
056600* 600-series -- request validation.  Each branch validates and
056700* bails on the first failing rule, the classic PERFORM THRU EXIT
056800* pattern this shop has used since the original cut.
056900*-----------------------------------------------------------------
057000 600-VALIDATE-REQUEST.
057100     MOVE    "Y"                     TO  WS-REQUEST-VALID-SW.
057200     PERFORM 605-VALIDATE-IDEMPOTENCY THRU 605-VALIDATE-IDEMPOTENCY-EXIT.
057300     IF      NOT WS-REQUEST-VALID
057400             GO TO 600-VALIDATE-REQUEST-EXIT.
057500     EVALUATE TRUE
057600         WHEN   REQ-DEPOSIT
057700                PERFORM 610-VALIDATE-DEPOSIT
057800                        THRU 610-VALIDATE-DEPOSIT-EXIT
057900         WHEN   REQ-WITHDRAW
058000                PERFORM 620-VALIDATE-WITHDRAW
058100                        THRU 620-VALIDATE-WITHDRAW-EXIT
058200         WHEN   REQ-TRANSFER
058300                PERFORM 630-VALIDATE-TRANSFER
058400                        THRU 630-VALIDATE-TRANSFER-EXIT
058500         WHEN   REQ-JOURNAL
058600                PERFORM 640-VALIDATE-JOURNAL
058700                        THRU 640-VALIDATE-JOURNAL-EXIT
058800         WHEN   OTHER
058900                MOVE    "N"          TO  WS-REQUEST-VALID-SW
059000                MOVE    "UNKNOWN REQUEST TYPE"
059100                                      TO  TRG-ERROR
059200     END-EVALUATE.
059300 600-VALIDATE-REQUEST-EXIT.
059400     EXIT.
059410*-----------------------------------------------------------------
059420*    NOTE -- 600-VALIDATE-REQUEST-EXIT above is a GO TO target,
059430*    not a fall-through; 605 reports through WS-REQUEST-VALID-SW,
059440*    never EXIT PROGRAM or STOP RUN, so one bad request never
059450*    takes down the run.
059500*-----------------------------------------------------------------
059600* Idempotency check -- a repeated key, whether from the prior
059700* transaction file or posted earlier in this same run (this run's
059800* completed transactions are folded into TRAN-TABLE-AREA as they
059900* post, see 881-ADD-TRAN-TO-TABLE), rejects DUPLICATE and posts
060000* nothing.
060100*-----------------------------------------------------------------
060200 605-VALIDATE-IDEMPOTENCY.
060300     MOVE    "N"                     TO  WS-DUP-FOUND-SW.
060400     PERFORM 606-SEARCH-ONE-TRAN
060500             VARYING TNT-IDX FROM 1 BY 1
060600             UNTIL TNT-IDX > TNT-COUNT OR WS-DUP-FOUND.
060700     IF      WS-DUP-FOUND
060800             MOVE    "N"             TO  WS-REQUEST-VALID-SW
060900             MOVE    "DUPLICATE "    TO  TRG-STATUS
061000             STRING  "DUPLICATE OF " WS-DUP-TRAN-ID
061100                     DELIMITED BY SIZE INTO TRG-ERROR
061200     END-IF.
061300 605-VALIDATE-IDEMPOTENCY-EXIT.
061400     EXIT.
061410*-----------------------------------------------------------------
061420*    A straight sequential scan of TRAN-TABLE-AREA, same style as
061430*    501-SEARCH-ONE-ACCOUNT -- this table rarely holds more than a
061440*    few thousand entries, no binary search has ever been needed.
061500*-----------------------------------------------------------------
061600 606-SEARCH-ONE-TRAN.
061700     IF      TNT-IDEM-KEY(TNT-IDX) = REQ-IDEM-KEY
061800             MOVE    "Y"             TO  WS-DUP-FOUND-SW
061900             MOVE    TNT-ID(TNT-IDX) TO  WS-DUP-TRAN-ID
062000     END-IF.
062010*-----------------------------------------------------------------
062020*    610-series -- DEPOSIT is the simplest request type this shop
062030*    posts: no funds check, since money only ever arrives on a
062040*    deposit, it never leaves one.
062100*-----------------------------------------------------------------
062200 610-VALIDATE-DEPOSIT.
062300     IF      REQ-AMOUNT NOT > ZERO
062400             MOVE    "N"             TO  WS-REQUEST-VALID-SW
062500             MOVE    "AMOUNT MUST BE POSITIVE"
062600                                      TO  TRG-ERROR
062700             GO TO 610-VALIDATE-DEPOSIT-EXIT.
062800     MOVE    REQ-ACC-1               TO  WS-LOOKUP-ACC-ID.
062900     PERFORM 500-FIND-ACCOUNT.
063000     IF      NOT WS-ACC-FOUND
063100             MOVE    "N"             TO  WS-REQUEST-VALID-SW
063200             MOVE    "ACCOUNT NOT FOUND"
063300                                      TO  TRG-ERROR
063400     END-IF.
063500 610-VALIDATE-DEPOSIT-EXIT.
063600     EXIT.
063610*-----------------------------------------------------------------
063620*    620-series -- WITHDRAW adds the one check DEPOSIT does not
063630*    need: the derived balance (510-DERIVE-BALANCE) must cover
063640*    REQ-AMOUNT before the leg is allowed to post.
063700*-----------------------------------------------------------------
063800 620-VALIDATE-WITHDRAW.
063900     IF      REQ-AMOUNT NOT > ZERO
064000             MOVE    "N"             TO  WS-REQUEST-VALID-SW
064100             MOVE    "AMOUNT MUST BE POSITIVE"
064200                                      TO  TRG-ERROR
064300             GO TO 620-VALIDATE-WITHDRAW-EXIT.
064400     MOVE    REQ-ACC-1               TO  WS-LOOKUP-ACC-ID.
064500     PERFORM 500-FIND-ACCOUNT.
064600     IF      NOT WS-ACC-FOUND
064700             MOVE    "N"             TO  WS-REQUEST-VALID-SW
064800             MOVE    "ACCOUNT NOT FOUND"
064900                                      TO  TRG-ERROR
065000             GO TO 620-VALIDATE-WITHDRAW-EXIT.
065100     PERFORM 510-DERIVE-BALANCE.
065200     IF      WS-BALANCE < REQ-AMOUNT
065300             MOVE    "N"             TO  WS-REQUEST-VALID-SW
065400             MOVE    "INSUFFICIENT FUNDS"
065500                                      TO  TRG-ERROR
065600     END-IF.
065700 620-VALIDATE-WITHDRAW-EXIT.
065800     EXIT.
065810*-----------------------------------------------------------------
065820*    630-series -- TRANSFER is a 2-leg posting that never touches
065830*    840/845 until validation clears both accounts and the source
065840*    side's funds; same derived-balance test as WITHDRAW, against
065850*    REQ-ACC-1 only since that is the leg being debited.
065900*-----------------------------------------------------------------
066000 630-VALIDATE-TRANSFER.
066100     IF      REQ-AMOUNT NOT > ZERO
066200             MOVE    "N"             TO  WS-REQUEST-VALID-SW
066300             MOVE    "AMOUNT MUST BE POSITIVE"
066400                                      TO  TRG-ERROR
066500             GO TO 630-VALIDATE-TRANSFER-EXIT.
066600     IF      REQ-ACC-1 = REQ-ACC-2
066700             MOVE    "N"             TO  WS-REQUEST-VALID-SW
066800             MOVE    "CANNOT TRANSFER TO SAME ACCOUNT"
066900                                      TO  TRG-ERROR
067000             GO TO 630-VALIDATE-TRANSFER-EXIT.
067100     PERFORM 631-CHECK-TRANSFER-ACCOUNTS-EXIST.
067200     IF      NOT WS-REQUEST-VALID
067300             GO TO 630-VALIDATE-TRANSFER-EXIT.
067400     MOVE    REQ-ACC-1               TO  WS-LOOKUP-ACC-ID.
067500     PERFORM 510-DERIVE-BALANCE.
067600     IF      WS-BALANCE < REQ-AMOUNT
067700             MOVE    "N"             TO  WS-REQUEST-VALID-SW
067800             MOVE    "INSUFFICIENT FUNDS"
067900                                      TO  TRG-ERROR
068000     END-IF.
068100 630-VALIDATE-TRANSFER-EXIT.
068200     EXIT.
068210*-----------------------------------------------------------------
068300*-----------------------------------------------------------------
068400* Accounts are checked in ascending account-id order, the house
068500* convention carried over from the days this mattered for file
068600* locking even though the batch is single threaded now.
068700*-----------------------------------------------------------------
068800 631-CHECK-TRANSFER-ACCOUNTS-EXIST.
068900     IF      REQ-ACC-1 < REQ-ACC-2
069000             MOVE    REQ-ACC-1       TO  WS-LOOKUP-ACC-ID
069100             PERFORM 500-FIND-ACCOUNT
069200             IF      NOT WS-ACC-FOUND
069300                     MOVE "N"        TO  WS-REQUEST-VALID-SW
069400                     MOVE "ACCOUNT NOT FOUND"
069500                                     TO  TRG-ERROR
069600                     GO TO 631-CHECK-TRANSFER-ACCOUNTS-EXIST-EXIT
069700             END-IF
069800             MOVE    REQ-ACC-2       TO  WS-LOOKUP-ACC-ID
069900             PERFORM 500-FIND-ACCOUNT
070000     ELSE
070100             MOVE    REQ-ACC-2       TO  WS-LOOKUP-ACC-ID
070200             PERFORM 500-FIND-ACCOUNT
070300             IF      NOT WS-ACC-FOUND
070400                     MOVE "N"        TO  WS-REQUEST-VALID-SW
070500                     MOVE "ACCOUNT NOT FOUND"
070600                                     TO  TRG-ERROR
070700                     GO TO 631-CHECK-TRANSFER-ACCOUNTS-EXIST-EXIT
070800             END-IF
070900             MOVE    REQ-ACC-1       TO  WS-LOOKUP-ACC-ID
071000             PERFORM 500-FIND-ACCOUNT
071100     END-IF.
071200     IF      NOT WS-ACC-FOUND
071300             MOVE    "N"             TO  WS-REQUEST-VALID-SW
071400             MOVE    "ACCOUNT NOT FOUND"
071500                                     TO  TRG-ERROR
071600     END-IF.
071700 631-CHECK-TRANSFER-ACCOUNTS-EXIST-EXIT.
071800     EXIT.
071810*-----------------------------------------------------------------
071900*-----------------------------------------------------------------
072000* JOURNAL legs must sum to zero, each distinct account must exist
072100* (checked once, in ascending account-id order) and every debit
072200* leg must leave the account's derived balance non-negative.
072300*-----------------------------------------------------------------
072400 640-VALIDATE-JOURNAL.
072500     IF      REQ-LEG-COUNT < 2
072600             MOVE    "N"             TO  WS-REQUEST-VALID-SW
072700             MOVE    "ENTRIES MUST SUM TO ZERO"
072800                                      TO  TRG-ERROR
072900             GO TO 640-VALIDATE-JOURNAL-EXIT.
073000     MOVE    ZERO                    TO  WS-LEG-SUM-CHECK.
073100     PERFORM 641-ADD-ONE-LEG-AMOUNT
073200             VARYING WS-OTHER-IDX FROM 1 BY 1
073300             UNTIL WS-OTHER-IDX > REQ-LEG-COUNT.
073400     IF      WS-LEG-SUM-CHECK NOT = ZERO
073500             MOVE    "N"             TO  WS-REQUEST-VALID-SW
073600             MOVE    "ENTRIES MUST SUM TO ZERO"
073700                                      TO  TRG-ERROR
073800             GO TO 640-VALIDATE-JOURNAL-EXIT.
073900     PERFORM 642-BUILD-DISTINCT-ACCOUNT-LIST.
074000     PERFORM 643-CHECK-ONE-DISTINCT-ACCOUNT
074100             VARYING WS-DISTINCT-IDX FROM 1 BY 1
074200             UNTIL WS-DISTINCT-IDX > WS-DISTINCT-COUNT
074300                   OR NOT WS-REQUEST-VALID.
074400     IF      NOT WS-REQUEST-VALID
074500             GO TO 640-VALIDATE-JOURNAL-EXIT.
074600     PERFORM 644-CHECK-ONE-LEG-FUNDS
074700             VARYING WS-OTHER-IDX FROM 1 BY 1
074800             UNTIL WS-OTHER-IDX > REQ-LEG-COUNT
074900                   OR NOT WS-REQUEST-VALID.
075000 640-VALIDATE-JOURNAL-EXIT.
075100     EXIT.
075110*-----------------------------------------------------------------
075120*    WS-LEG-SUM-CHECK is zeroed by the caller, 640, before this is
075130*    PERFORMed -- a fresh run of zero-sum arithmetic per request.
075200*-----------------------------------------------------------------
075300 641-ADD-ONE-LEG-AMOUNT.
075400     ADD     REQ-LEG-AMOUNT(WS-OTHER-IDX)    TO  WS-LEG-SUM-CHECK.
075410*-----------------------------------------------------------------
075600* Build the list of distinct account ids named by this journal's
075700* legs, in ascending order, so each is existence-checked exactly
075800* once no matter how many legs name it.
075900*-----------------------------------------------------------------
076000 642-BUILD-DISTINCT-ACCOUNT-LIST.
076100     MOVE    ZERO                    TO  WS-DISTINCT-COUNT.
076200     PERFORM 645-FOLD-ONE-LEG-ACCOUNT
076300             VARYING WS-OTHER-IDX FROM 1 BY 1
076400             UNTIL WS-OTHER-IDX > REQ-LEG-COUNT.
076410*-----------------------------------------------------------------
076420*    One PERFORM per leg, folding its account id into WS-DISTINCT-
076430*    ACC only the first time that id is seen -- see 645 and 646.
076500*-----------------------------------------------------------------
076600 645-FOLD-ONE-LEG-ACCOUNT.
076700     MOVE    "N"                     TO  WS-DUP-FOUND-SW.
076800     PERFORM 646-SEARCH-DISTINCT-LIST
076900             VARYING WS-DISTINCT-IDX FROM 1 BY 1
077000             UNTIL WS-DISTINCT-IDX > WS-DISTINCT-COUNT OR WS-DUP-FOUND.
077100     IF      NOT WS-DUP-FOUND
077200             ADD     1               TO  WS-DISTINCT-COUNT
077300             MOVE    REQ-LEG-ACC(WS-OTHER-IDX)
077400                                     TO  WS-DISTINCT-ACC(WS-DISTINCT-COUNT)
077500     END-IF.
077510*-----------------------------------------------------------------
077520*    Compares against WS-DISTINCT-ACC built so far, not the whole
077530*    table -- WS-DISTINCT-COUNT caps the VARYING in 645 above.
077600*-----------------------------------------------------------------
077700 646-SEARCH-DISTINCT-LIST.
077800     IF      WS-DISTINCT-ACC(WS-DISTINCT-IDX) = REQ-LEG-ACC(WS-OTHER-IDX)
077900             MOVE    "Y"             TO  WS-DUP-FOUND-SW
078000     END-IF.
078010*-----------------------------------------------------------------
078020*    643-series -- now that the leg list has been folded down to
078030*    distinct accounts, each one is existence/active-checked here
078040*    exactly once, same 500-FIND-ACCOUNT every other series uses.
078100*-----------------------------------------------------------------
078200 643-CHECK-ONE-DISTINCT-ACCOUNT.
078300     MOVE    WS-DISTINCT-ACC(WS-DISTINCT-IDX)    TO  WS-LOOKUP-ACC-ID.
078400     PERFORM 500-FIND-ACCOUNT.
078500     IF      NOT WS-ACC-FOUND
078600             MOVE    "N"             TO  WS-REQUEST-VALID-SW
078700             MOVE    "ACCOUNT NOT FOUND"
078800                                      TO  TRG-ERROR
078900     END-IF.
078910*-----------------------------------------------------------------
078920*    644-series -- only a debit leg (negative REQ-LEG-AMOUNT) can
078930*    ever overdraw an account, so a credit leg skips the balance
078940*    check entirely; this mirrors the WITHDRAW funds test, applied
078950*    leg by leg instead of once per request.
079000*-----------------------------------------------------------------
079100 644-CHECK-ONE-LEG-FUNDS.
079200     IF      REQ-LEG-AMOUNT(WS-OTHER-IDX) < ZERO
079300             MOVE    REQ-LEG-ACC(WS-OTHER-IDX)   TO  WS-LOOKUP-ACC-ID
079400             PERFORM 510-DERIVE-BALANCE
079500             IF      WS-BALANCE + REQ-LEG-AMOUNT(WS-OTHER-IDX) < ZERO
079600                     MOVE "N"        TO  WS-REQUEST-VALID-SW
079700                     MOVE "INSUFFICIENT FUNDS"
079800                                     TO  TRG-ERROR
079900             END-IF
080000     END-IF.
080010*-----------------------------------------------------------------
080100******************************************************************
080200* 700-series is harvested into the 2xx/8xx load-and-post paragraphs
080300* above -- this shop's report/output-write idiom lives at 9xx
080400* below for BALREPT specifically; LEDGER-OUT and TRANSREG have no
080500* separate write phase of their own, they are written as each
080600* entry is built or each request disposed of.
080700******************************************************************
080800* 780-790 -- record this request's disposition.
080900*-----------------------------------------------------------------
080920*    TRG-STATUS was already set to "DUPLICATE " by 605 when the
080930*    rejection was an idempotency hit, so only the funds/other
080940*    branches below need to set it themselves.
081000*-----------------------------------------------------------------
081010 780-RECORD-REJECTION.
081100     EVALUATE TRUE
081200         WHEN   TRG-DUPLICATE
081300                ADD     1            TO  CT-REJECTED-DUPLICATE
081400         WHEN   TRG-ERROR = "INSUFFICIENT FUNDS"
081500                MOVE    "FAILED    " TO  TRG-STATUS
081600                ADD     1            TO  CT-REJECTED-FUNDS
081700         WHEN   OTHER
081800                MOVE    "FAILED    " TO  TRG-STATUS
081900                ADD     1            TO  CT-REJECTED-OTHER
082000     END-EVALUATE.
082010*-----------------------------------------------------------------
082020*    CT-REJECTED-DUPLICATE/FUNDS/OTHER feed the rejection breakdown
082030*    printed by 950-PRINT-CONTROL-TOTALS; an accepted request never
082040*    reaches here at all, see 300-PROCESS-REQUESTS.
082100*-----------------------------------------------------------------
082200 790-WRITE-TRANSREG.
082300     WRITE   TRAN-REG-OUT.
082400     PERFORM 880-RECORD-DISPOSITION.
082410*-----------------------------------------------------------------
082420*    TRANSREG gets a record for every request this run saw, posted
082430*    or not -- the audit trail is the point, not just the postings.
082500******************************************************************
082600* 800-series -- posting.  By the time a request reaches here every
082700* rule in 600-VALIDATE-REQUEST has already passed, so posting
082800* itself cannot fail; the one thing still checked is the zero-sum
082900* integrity of the legs just posted.
083000*-----------------------------------------------------------------
083100 800-POST-REQUEST.
083200     EVALUATE TRUE
083300         WHEN   REQ-DEPOSIT
083400                PERFORM 820-POST-DEPOSIT
083500         WHEN   REQ-WITHDRAW
083600                PERFORM 830-POST-WITHDRAW
083700         WHEN   REQ-TRANSFER
083800                PERFORM 840-POST-TRANSFER
083900         WHEN   REQ-JOURNAL
084000                PERFORM 850-POST-JOURNAL
084100     END-EVALUATE.
084200     MOVE    "COMPLETED "            TO  TRG-STATUS.
084300     ADD     1                       TO  CT-REQUESTS-POSTED.
084400 800-POST-REQUEST-EXIT.
084500     EXIT.
084510*-----------------------------------------------------------------
084520*    820-series -- each posting paragraph only fills WS-LEG-TABLE-
084530*    AREA and sets WS-LEG-COUNT; 860-POST-LEGS below does the
084540*    actual ledger-entry write and zero-sum check for all four.
084600*-----------------------------------------------------------------
084700 820-POST-DEPOSIT.
084800     MOVE    REQ-ACC-1               TO  WS-LEG-ACC(1).
084900     MOVE    REQ-AMOUNT              TO  WS-LEG-AMOUNT(1).
085000     MOVE    1                       TO  WS-LEG-COUNT.
085100     PERFORM 860-POST-LEGS.
085200     ADD     REQ-AMOUNT              TO  CT-TOTAL-DEPOSITED.
085210*-----------------------------------------------------------------
085220*    WITHDRAW's single leg is COMPUTEd negative -- 630/640 already
085230*    proved the account can cover it, so no second funds check
085240*    belongs here.
085300*-----------------------------------------------------------------
085400 830-POST-WITHDRAW.
085500     MOVE    REQ-ACC-1               TO  WS-LEG-ACC(1).
085600     COMPUTE WS-LEG-AMOUNT(1) = ZERO - REQ-AMOUNT.
085700     MOVE    1                       TO  WS-LEG-COUNT.
085800     PERFORM 860-POST-LEGS.
085900     ADD     REQ-AMOUNT              TO  CT-TOTAL-WITHDRAWN.
085910*-----------------------------------------------------------------
086000*-----------------------------------------------------------------
086100* A transfer is built into the same two-occurrence leg table a
086200* journal uses, via the REQUEST-AS-2-LEG view of this request --
086300* one posting paragraph (860-POST-LEGS) serves both request types.
086400*-----------------------------------------------------------------
086500 840-POST-TRANSFER.
086600     PERFORM 845-BUILD-2-LEG-VIEW.
086700     PERFORM 860-POST-LEGS.
086800     ADD     REQ-AMOUNT              TO  CT-TOTAL-TRANSFERRED.
086810*-----------------------------------------------------------------
086900*-----------------------------------------------------------------
086950* 130812  BTW  LDG-0313  Leg 1 (R2-LEG-1-ACC, the TRANSFER source
086960*              account, REQ-ACC-1) was being posted a POSITIVE
086970*              amount while leg 2 (the destination) took the
086980*              negative -- backwards from the house rule that a
086990*              transfer debits the source and credits the
086995*              destination.  Swapped which leg gets COMPUTEd
086996*              negative; 630-VALIDATE-TRANSFER's funds check was
086997*              already written against REQ-ACC-1 and needed no
086998*              change once the posting direction agreed with it.
087000 845-BUILD-2-LEG-VIEW.
087100     MOVE    R2-LEG-1-ACC            TO  WS-LEG-ACC(1).
087150     COMPUTE WS-LEG-AMOUNT(1) = ZERO - R2-LEG-1-AMOUNT.
087300     MOVE    R2-LEG-2-ACC            TO  WS-LEG-ACC(2).
087350     MOVE    R2-LEG-1-AMOUNT         TO  WS-LEG-AMOUNT(2).
087500     MOVE    2                       TO  WS-LEG-COUNT.
087510*-----------------------------------------------------------------
087600*-----------------------------------------------------------------
087700 850-POST-JOURNAL.
087800     PERFORM 851-COPY-ONE-JOURNAL-LEG
087900             VARYING WS-OTHER-IDX FROM 1 BY 1
088000             UNTIL WS-OTHER-IDX > REQ-LEG-COUNT.
088100     MOVE    REQ-LEG-COUNT           TO  WS-LEG-COUNT.
088200     PERFORM 860-POST-LEGS.
088210*-----------------------------------------------------------------
088220*    Unlike TRANSFER, JOURNAL already carries its legs signed the
088230*    way they post -- no COMPUTE needed, straight MOVE per leg.
088300*-----------------------------------------------------------------
088400 851-COPY-ONE-JOURNAL-LEG.
088500     MOVE    REQ-LEG-ACC(WS-OTHER-IDX)      TO  WS-LEG-ACC(WS-OTHER-IDX).
088600     MOVE    REQ-LEG-AMOUNT(WS-OTHER-IDX)   TO  WS-LEG-AMOUNT(WS-OTHER-IDX).
088610*-----------------------------------------------------------------
088620*    WS-OTHER-IDX and WS-LEG-ACC/AMOUNT share the same subscript
088630*    range here since a journal's leg count and posted-leg count
088640*    are one and the same, unlike TRANSFER's fixed 2-occurrence view.
088700*-----------------------------------------------------------------
088800* Post every leg in WS-LEG-TABLE-AREA as one ledger entry each
088900* under the current transaction id, then verify the legs just
089000* posted sum to zero -- a non-zero sum is a critical integrity
089100* failure, flagged on BALREPT, not a reason to reject the request
089200* at this point since the entries are already written.
089210*    130815  BTW  LDG-0314  The zero-sum test and CT-ZERO-SUM-
089220*              TOTAL were firing/accumulating on DEPOSIT and
089230*              WITHDRAW too -- a single non-zero leg can never sum
089240*              to zero, so WS-CRITICAL-ERROR-SW latched "Y" on the
089250*              first deposit or withdrawal of any run.  The check
089260*              only means anything for a multi-leg posting
089270*              (TRANSFER or JOURNAL), so it and the accumulation
089280*              into CT-ZERO-SUM-TOTAL now only run when WS-LEG-
089290*              COUNT is greater than 1; 861 still posts and writes
089300*              every leg of every request type exactly as before.
089310*-----------------------------------------------------------------
089400 860-POST-LEGS.
089500     MOVE    ZERO                    TO  WS-LEG-SUM-CHECK.
089600     PERFORM 861-POST-ONE-LEG
089700             VARYING WS-LEG-IDX FROM 1 BY 1
089800             UNTIL WS-LEG-IDX > WS-LEG-COUNT.
089900     IF      WS-LEG-COUNT > 1
089910             ADD     WS-LEG-SUM-CHECK        TO  CT-ZERO-SUM-TOTAL
089920             IF      WS-LEG-SUM-CHECK NOT = ZERO
090000                     MOVE    "Y"             TO  WS-CRITICAL-ERROR-SW
090100                     DISPLAY "LEDGPOST - CRITICAL ERROR, LEGS DID NOT "
090200                             "SUM TO ZERO FOR TRANSACTION " TRG-ID
090300             END-IF
090310     END-IF.
090320*-----------------------------------------------------------------
090330*    861 both appends to LDT-* (LEDGER-TABLE-AREA, so a later leg
090340*    of the same transaction sees this one via 510-DERIVE-BALANCE)
090350*    and writes LEDGER-REC-OUT in the same pass -- a leg is posted
090360*    and written together, never one without the other.  WS-LEG-
090370*    SUM-CHECK is folded here for every leg of every request type;
090380*    only 860 above decides whether that running sum matters.
090400*-----------------------------------------------------------------
090500 861-POST-ONE-LEG.
090600     ADD     1                       TO  LDT-COUNT.
090700     MOVE    WS-NEXT-ENTRY-SEQ       TO  LEA-SEQ-PART.
090800     MOVE    LEDGER-ID-EDIT-AREA     TO  LDT-ENTRY-ID(LDT-COUNT).
090900     ADD     1                       TO  WS-NEXT-ENTRY-SEQ.
091000     MOVE    TRG-ID                  TO  LDT-TRAN-ID(LDT-COUNT).
091100     MOVE    WS-LEG-ACC(WS-LEG-IDX)  TO  LDT-ACC-ID(LDT-COUNT).
091200     MOVE    WS-LEG-AMOUNT(WS-LEG-IDX)
091300                                     TO  LDT-AMOUNT(LDT-COUNT).
091400     MOVE    TRG-CREATED             TO  LDT-CREATED(LDT-COUNT).
091500     ADD     WS-LEG-AMOUNT(WS-LEG-IDX)  TO  WS-LEG-SUM-CHECK.
091700     MOVE    LDT-ENTRY-ID(LDT-COUNT) TO  LRO-ENTRY-ID.
091800     MOVE    LDT-TRAN-ID(LDT-COUNT)  TO  LRO-TRAN-ID.
091900     MOVE    LDT-ACC-ID(LDT-COUNT)   TO  LRO-ACC-ID.
092000     MOVE    LDT-AMOUNT(LDT-COUNT)   TO  LRO-AMOUNT.
092100     MOVE    LDT-CREATED(LDT-COUNT)  TO  LRO-CREATED.
092200     WRITE   LEDGER-REC-OUT.
092210*-----------------------------------------------------------------
092300*-----------------------------------------------------------------
092400* Fold a request that just posted into TRAN-TABLE-AREA so a later
092500* request in this same run sees it as an existing transaction.
092600* Rejected dispositions are not folded in -- a FAILED or
092700* DUPLICATE record is not "an existing transaction" for the next
092800* idempotency check to trip over.
092900*-----------------------------------------------------------------
093000 880-RECORD-DISPOSITION.
093100     IF      TRG-COMPLETED
093200             PERFORM 881-ADD-TRAN-TO-TABLE
093300     END-IF.
093310*-----------------------------------------------------------------
093320*    Widens TNT-COUNT by one -- same table 605/606 search, so the
093330*    very next request in this run already sees this one on file.
093400*-----------------------------------------------------------------
093500 881-ADD-TRAN-TO-TABLE.
093600     ADD     1                       TO  TNT-COUNT.
093700     MOVE    TRG-ID                  TO  TNT-ID(TNT-COUNT).
093800     MOVE    TRG-IDEM-KEY            TO  TNT-IDEM-KEY(TNT-COUNT).
093900     MOVE    TRG-STATUS              TO  TNT-STATUS(TNT-COUNT).
093910*-----------------------------------------------------------------
094000******************************************************************
094100* 900-series -- the balance/summary report, written to this
094200* shop's standard title/header/detail/footer/page-skip layout.
094300*-----------------------------------------------------------------
094400 900-PRINT-BALREPT.
094500     PERFORM 901-PRINT-BALREPT-TITLE.
094600     PERFORM 902-PRINT-BALREPT-HEADER.
094700     IF      WS-FULL-FORM-SW
094800             PERFORM 910-PRINT-ACCOUNT-DETAIL
094900                     VARYING ACT-IDX FROM 1 BY 1
095000                     UNTIL ACT-IDX > ACT-COUNT
095100     END-IF.
095200     PERFORM 950-PRINT-CONTROL-TOTALS.
095210*-----------------------------------------------------------------
095220*    900-series has no PERFORM THRU of its own -- it only ever
095230*    calls down, nothing above it relies on falling out mid-way.
095300*-----------------------------------------------------------------
095400 901-PRINT-BALREPT-TITLE.
095500     ACCEPT  WS-CURRENT-DATE         FROM DATE YYYYMMDD.
095600     MOVE    CUR-YEAR                TO  TTL-DSP-YEAR.
095700     MOVE    CUR-MONTH               TO  TTL-DSP-MONTH.
095800     MOVE    CUR-DAY                 TO  TTL-DSP-DAY.
095900     ACCEPT  WS-DAY-IN               FROM DAY-OF-WEEK.
096000     MOVE    WEEKDAY(WS-DAY-IN)      TO  TTL-DAY-NAME.
096100     MOVE    WS-PAGE-NO              TO  TTL-PAGE-NO.
096200     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TITLE-LINE
096300             AFTER ADVANCING TOP-OF-FORM.
096400     MOVE    SPACES                  TO  BALREPT-SECTION-LINE.
096500     MOVE    "ACCOUNT BALANCES"      TO  BSL-TEXT.
096600     WRITE   BALREPT-LINE-OUT        FROM BALREPT-SECTION-LINE
096700             AFTER ADVANCING 2 LINES.
096710*-----------------------------------------------------------------
096720*    WS-PAGE-NO is bumped once here, on page 1's only header write;
096730*    every later header write is from 911-BALREPT-PAGESKIP instead.
096800*-----------------------------------------------------------------
096900 902-PRINT-BALREPT-HEADER.
097000     WRITE   BALREPT-LINE-OUT        FROM BALREPT-HEADER-LINE
097100             AFTER ADVANCING 2 LINES.
097200     MOVE    ZERO                    TO  WS-LINE-CNT.
097210*-----------------------------------------------------------------
097220*    WS-LINE-CNT resets here so 910's page-skip test always counts
097230*    from the header that was just printed, not across pages.
097300*-----------------------------------------------------------------
097400* One detail line per account; the account's closing balance is
097500* derived fresh through BALDERIVE, never read off a stored field.
097600*-----------------------------------------------------------------
097700 910-PRINT-ACCOUNT-DETAIL.
097800     IF      WS-LINE-CNT > 40
097900             PERFORM 911-BALREPT-PAGESKIP
098000     END-IF.
098100     MOVE    ACT-ID(ACT-IDX)         TO  WS-LOOKUP-ACC-ID.
098200     PERFORM 510-DERIVE-BALANCE.
098300     MOVE    ACT-ID(ACT-IDX)         TO  BDL-ACC-ID.
098400     MOVE    ACT-CURRENCY(ACT-IDX)   TO  BDL-CURRENCY.
098500     MOVE    ACT-STATUS(ACT-IDX)     TO  BDL-STATUS.
098600     MOVE    WS-BALANCE              TO  BDL-BALANCE.
098700     WRITE   BALREPT-LINE-OUT        FROM BALREPT-DETAIL-LINE
098800             AFTER ADVANCING 1 LINES.
098900     ADD     1                       TO  WS-LINE-CNT.
098910*-----------------------------------------------------------------
098920*    Page skip threshold (40 lines) is a WORKING-STORAGE literal
098930*    in 910's IF, tuned to this shop's 66-line form, not a tunable
098940*    field -- it has never needed to change since LDG-0001.
099000*-----------------------------------------------------------------
099100 911-BALREPT-PAGESKIP.
099200     ADD     1                       TO  WS-PAGE-NO.
099300     MOVE    WS-PAGE-NO              TO  TTL-PAGE-NO.
099400     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TITLE-LINE
099500             AFTER ADVANCING TOP-OF-FORM.
099600     WRITE   BALREPT-LINE-OUT        FROM BALREPT-HEADER-LINE
099700             AFTER ADVANCING 2 LINES.
099800     MOVE    ZERO                    TO  WS-LINE-CNT.
099810*-----------------------------------------------------------------
099900*-----------------------------------------------------------------
100000* Control totals section, finishing with the zero-sum verification
100100* this shop has required on the report since LDG-0161.
100200*-----------------------------------------------------------------
100300 950-PRINT-CONTROL-TOTALS.
100400     MOVE    SPACES                  TO  BALREPT-SECTION-LINE.
100500     MOVE    "CONTROL TOTALS"        TO  BSL-TEXT.
100600     WRITE   BALREPT-LINE-OUT        FROM BALREPT-SECTION-LINE
100700             AFTER ADVANCING 3 LINES.
100800     MOVE    "REQUESTS READ"                 TO  BCL-LABEL.
100900     MOVE    CT-REQUESTS-READ                TO  BCL-VALUE.
101000     WRITE   BALREPT-LINE-OUT        FROM BALREPT-COUNT-LINE
101100             AFTER ADVANCING 2 LINES.
101200     MOVE    "REQUESTS POSTED"               TO  BCL-LABEL.
101300     MOVE    CT-REQUESTS-POSTED              TO  BCL-VALUE.
101400     WRITE   BALREPT-LINE-OUT        FROM BALREPT-COUNT-LINE
101500             AFTER ADVANCING 1 LINES.
101600     MOVE    "REJECTED - DUPLICATE"          TO  BCL-LABEL.
101700     MOVE    CT-REJECTED-DUPLICATE           TO  BCL-VALUE.
101800     WRITE   BALREPT-LINE-OUT        FROM BALREPT-COUNT-LINE
101900             AFTER ADVANCING 1 LINES.
102000     MOVE    "REJECTED - INSUFFICIENT FUNDS" TO  BCL-LABEL.
102100     MOVE    CT-REJECTED-FUNDS               TO  BCL-VALUE.
102200     WRITE   BALREPT-LINE-OUT        FROM BALREPT-COUNT-LINE
102300             AFTER ADVANCING 1 LINES.
102400     MOVE    "REJECTED - OTHER"              TO  BCL-LABEL.
102500     MOVE    CT-REJECTED-OTHER               TO  BCL-VALUE.
102600     WRITE   BALREPT-LINE-OUT        FROM BALREPT-COUNT-LINE
102700             AFTER ADVANCING 1 LINES.
102800     MOVE    "TOTAL DEPOSITED"               TO  BTL-LABEL.
102900     MOVE    CT-TOTAL-DEPOSITED              TO  BTL-VALUE.
103000     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TOTAL-LINE
103100             AFTER ADVANCING 2 LINES.
103200     MOVE    "TOTAL WITHDRAWN"               TO  BTL-LABEL.
103300     MOVE    CT-TOTAL-WITHDRAWN              TO  BTL-VALUE.
103400     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TOTAL-LINE
103500             AFTER ADVANCING 1 LINES.
103600     MOVE    "TOTAL TRANSFERRED"             TO  BTL-LABEL.
103700     MOVE    CT-TOTAL-TRANSFERRED            TO  BTL-VALUE.
103800     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TOTAL-LINE
103900             AFTER ADVANCING 1 LINES.
104000     MOVE    "TRANSFER/JOURNAL LEG SUM"      TO  BTL-LABEL.
104100     MOVE    CT-ZERO-SUM-TOTAL               TO  BTL-VALUE.
104200     WRITE   BALREPT-LINE-OUT        FROM BALREPT-TOTAL-LINE
104300             AFTER ADVANCING 1 LINES.
104400     MOVE    "ZERO-SUM CHECK"                TO  BSLN-LABEL.
104500     IF      WS-CRITICAL-ERROR OR CT-ZERO-SUM-TOTAL NOT = ZERO
104600             MOVE    "CRITICAL ERROR"        TO  BSLN-VALUE
104700     ELSE
104800             MOVE    "ZERO-SUM OK"           TO  BSLN-VALUE
104900     END-IF.
105000     WRITE   BALREPT-LINE-OUT        FROM BALREPT-STATUS-LINE
105100             AFTER ADVANCING 2 LINES.
