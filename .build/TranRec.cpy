000100*****************************************************************
000200*                                                                *
000300*    T R A N S A C T I O N   R E C O R D                        *
000400*                                                                *
000500*    Copybook      : TranRec.cpy                                *
000600*    Used by       : LEDGPOST                                   *
000700*    Files         : TRANS-IN (input, idempotency history),      *
000800*                     TRANSREG (output, one record per request   *
000900*                     this run, whatever its outcome)            *
001000*                                                                *
001100*    One TRAN-REC is the disposition of one posting request --  *
001200*    written for a request whether it posted or was rejected.    *
001300*    TRN-IDEM-KEY is the caller-supplied idempotency key; once a  *
001400*    key appears here (from a prior run's TRANS-IN, or earlier    *
001500*    in this same run) any later request carrying the same key    *
001600*    is rejected DUPLICATE without posting a single ledger entry. *
001700*                                                                 *
001800*-----------------------------------------------------------------
001900*    CHANGE LOG                                                 *
002000*    YYMMDD  BY   TICKET    DESCRIPTION                         *
002100*    850214  RFW  LDG-0001  Original cut -- TRN-ID and           *
002200*                 TRN-IDEM-KEY only, no status or error text.    *
002300*    880903  GDK  LDG-0044  Added TRN-STATUS and TRN-ERROR so     *
002400*                 a rejected request leaves an audit trail        *
002500*                 instead of silently vanishing off the register. *
002600*    930611  TMH  LDG-0130  Added TRN-CREATED timestamp field.    *
002700*    960730  TMH  LDG-0190  Added DUPLICATE to the TRN-STATUS      *
002800*                 value set for the idempotency-key reject case.  *
002900*    050830  RFW  LDG-0266  Added TRN-CREATED-PARTS REDEFINES     *
003000*                 below, matching AccountRec.cpy/LedgerRec.cpy.   *
003100*-----------------------------------------------------------------
003200 01  TRAN-REC.
003300*    TRN-ID       -- transaction identifier.  Deterministic and   *
003400*                    sequential (TRNnnnnnnnnn); never reused.     *
003500     05  TRN-ID                      PIC X(12).
003600*    TRN-IDEM-KEY -- caller-supplied idempotency key.  Unique     *
003700*                    across every transaction ever posted; a      *
003800*                    repeat is the DUPLICATE case, not an error.  *
003900     05  TRN-IDEM-KEY                PIC X(32).
004000*    TRN-STATUS   -- disposition of the request.                 *
004100     05  TRN-STATUS                  PIC X(10).
004200         88  TRN-PENDING                      VALUE "PENDING   ".
004300         88  TRN-COMPLETED                    VALUE "COMPLETED ".
004400         88  TRN-FAILED                       VALUE "FAILED    ".
004500         88  TRN-DUPLICATE                    VALUE "DUPLICATE ".
004600*    TRN-ERROR    -- reject reason text when TRN-FAILED or         *
004700*                    TRN-DUPLICATE; spaces when TRN-COMPLETED.    *
004800     05  TRN-ERROR                   PIC X(40).
004900*    TRN-CREATED  -- disposition timestamp, YYYY-MM-DD-HH.MM.SS.  *
005000     05  TRN-CREATED                 PIC X(19).
005100     05  FILLER                      PIC X(07).
005200*-----------------------------------------------------------------
005300*    Alternate view of TRN-CREATED, component by component.       *
005400*    Read-only; used by the transaction register detail line.     *
005500*-----------------------------------------------------------------
005600 01  TRN-CREATED-PARTS REDEFINES TRAN-REC.
005700     05  FILLER                      PIC X(94).
005800     05  TNP-YEAR                    PIC X(04).
005900     05  FILLER                      PIC X(01).
006000     05  TNP-MONTH                   PIC X(02).
006100     05  FILLER                      PIC X(01).
006200     05  TNP-DAY                     PIC X(02).
006300     05  FILLER                      PIC X(01).
006400     05  TNP-HOUR                    PIC X(02).
006500     05  FILLER                      PIC X(01).
006600     05  TNP-MINUTE                  PIC X(02).
006700     05  FILLER                      PIC X(01).
006800     05  TNP-SECOND                  PIC X(02).
006900     05  FILLER                      PIC X(07).
