000100*****************************************************************
000200*                                                                *
000300*    A C C O U N T   M A S T E R   R E C O R D                  *
000400*                                                                *
000500*    Copybook      : AccountRec.cpy                             *
000600*    Used by       : LEDGPOST, BALDERIVE                        *
000700*    File          : ACCOUNTS  (input, sorted ascending ACC-ID) *
000800*                                                                *
000900*    One occurrence of this record represents one account known *
001000*    to the ledger.  The account master never carries a balance *
001100*    field of any kind -- balances are NEVER stored on this or  *
001200*    any other record.  A balance is always DERIVED at run time *
001300*    by summing LED-AMOUNT over every LEDGER-REC belonging to    *
001400*    the account (zero when it owns no ledger entries at all).  *
001500*    See BALDERIVE and the 7xx paragraphs of LEDGPOST.           *
001600*                                                                *
001700*    This layout is also the picture of one occurrence of       *
001800*    ACCOUNT-TABLE in LEDGPOST's working storage; the program   *
001900*    loads the whole ACCOUNTS file into that table at step 100  *
002000*    of the run and never goes back to the file again.          *
002100*                                                                *
002200*-----------------------------------------------------------------
002300*    CHANGE LOG                                                 *
002400*    YYMMDD  BY   TICKET    DESCRIPTION                         *
002500*    850214  RFW  LDG-0001  Original cut of master layout --    *
002600*                 ACC-ID, ACC-CURRENCY, ACC-STATUS only.        *
002700*    880903  GDK  LDG-0044  Widened ACC-STATUS from X(1) to     *
002800*                 X(8) so CLOSED prints without truncation.     *
002900*    930611  TMH  LDG-0130  Added ACC-CREATED timestamp field   *
003000*                 so the account-opened date survives a rerun.  *
003100*    961002  BTW  LDG-0188  Added 88-levels ACC-ACTIVE and      *
003200*                 ACC-CLOSED -- callers were spelling the       *
003300*                 literal "ACTIVE  " inconsistently.            *
003400*    990112  PLS  LDG-Y2K1  Year-2000 review: ACC-CREATED is    *
003500*                 already 4-digit-year (YYYY-MM-DD-HH.MM.SS),   *
003600*                 no format change needed.  Logged per audit.   *
003700*    050830  RFW  LDG-0266  Broke ACC-CREATED out into the      *
003800*                 ACC-CREATED-PARTS REDEFINES below so callers  *
003900*                 stop hand-parsing the timestamp with reference*
004000*                 modification.                                 *
004100*-----------------------------------------------------------------
004200 01  ACCOUNT-REC.
004300*    ACC-ID       -- account identifier.  Unique key of the     *
004400*                    account master; also the key LED-ACC-ID    *
004500*                    and REQ-ACC-1/REQ-ACC-2/REQ-LEG-ACC carry  *
004600*                    to name the account a leg moves money on.  *
004700     05  ACC-ID                      PIC X(12).
004800*    ACC-CURRENCY -- ISO 4217 currency code, e.g. USD, EUR.      *
004900*                    Carried for display only; this run never   *
005000*                    converts or mixes currencies.               *
005100     05  ACC-CURRENCY                PIC X(03).
005200*    ACC-STATUS   -- ACTIVE or CLOSED.  A CLOSED account is      *
005300*                    rejected by account-existence validation    *
005400*                    the same as an unknown account id.          *
005500     05  ACC-STATUS                  PIC X(08).
005600         88  ACC-ACTIVE                       VALUE "ACTIVE  ".
005700         88  ACC-CLOSED                       VALUE "CLOSED  ".
005800*    ACC-CREATED  -- account-opened timestamp, fixed layout      *
005900*                    YYYY-MM-DD-HH.MM.SS.  Display only; no      *
006000*                    arithmetic is ever performed against it.    *
006100     05  ACC-CREATED                 PIC X(19).
006200     05  FILLER                      PIC X(08).
006300*-----------------------------------------------------------------
006400*    Alternate view of ACC-CREATED broken into its date/time     *
006500*    components.  Used by the balance report heading routine     *
006600*    and nowhere else -- do not MOVE through this group, only    *
006700*    read it after ACCOUNT-REC has been loaded.                  *
006800*-----------------------------------------------------------------
006900 01  ACC-CREATED-PARTS REDEFINES ACCOUNT-REC.
007000     05  FILLER                      PIC X(23).
007100     05  ACP-YEAR                    PIC X(04).
007200     05  FILLER                      PIC X(01).
007300     05  ACP-MONTH                   PIC X(02).
007400     05  FILLER                      PIC X(01).
007500     05  ACP-DAY                     PIC X(02).
007600     05  FILLER                      PIC X(01).
007700     05  ACP-HOUR                    PIC X(02).
007800     05  FILLER                      PIC X(01).
007900     05  ACP-MINUTE                  PIC X(02).
008000     05  FILLER                      PIC X(01).
008100     05  ACP-SECOND                  PIC X(02).
008200     05  FILLER                      PIC X(08).
