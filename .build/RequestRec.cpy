000100*****************************************************************
000200*                                                                *
000300*    P O S T I N G   R E Q U E S T   R E C O R D                *
000400*                                                                *
000500*    Copybook      : RequestRec.cpy                             *
000600*    Used by       : LEDGPOST                                   *
000700*    File          : REQUESTS (input, processed in arrival order)*
000800*                                                                *
000900*    One REQUEST-REC is one posting request the batch is asked   *
001000*    to apply.  REQ-TYPE says which shape the rest of the record  *
001100*    takes:                                                       *
001200*                                                                 *
001300*        DEPOSIT   -- REQ-ACC-1 and REQ-AMOUNT (positive) only.  *
001400*        WITHDRAW  -- REQ-ACC-1 and REQ-AMOUNT (positive) only.  *
001500*        TRANSFER  -- REQ-ACC-1 (source), REQ-ACC-2 (dest.) and  *
001600*                     REQ-AMOUNT (positive).                      *
001700*        JOURNAL   -- REQ-LEG-COUNT (2-10) occurrences of          *
001800*                     REQ-LEG-TBL; REQ-ACC-1/REQ-ACC-2/REQ-AMOUNT  *
001900*                     are blank/zero and not used.  The signed     *
002000*                     leg amounts must sum to exactly zero.         *
002100*                                                                 *
002200*    REQ-LEG-TBL occupies the same bytes as REQ-ACC-2, REQ-AMOUNT, *
002300*    REQ-LEG-COUNT and the trailing filler, so a 10-leg JOURNAL    *
002400*    record is no wider than any other request.  REQUEST-AS-2-LEG *
002500*    below is a second, narrower REDEFINES used only to unpack a   *
002600*    TRANSFER into the same 2-leg shape a JOURNAL of 2 legs would  *
002700*    take, so 820-POST-LEGS can post either one the same way.      *
002800*                                                                 *
002900*-----------------------------------------------------------------
003000*    CHANGE LOG                                                 *
003100*    YYMMDD  BY   TICKET    DESCRIPTION                         *
003200*    850214  RFW  LDG-0001  Original cut (DEPOSIT/WITHDRAW only). *
003300*    880903  GDK  LDG-0044  Added REQ-ACC-2 for TRANSFER.          *
003400*    011005  BTW  LDG-0210  Added REQ-LEG-TBL/REQ-LEG-COUNT for    *
003500*                 the generic multi-leg JOURNAL request type.     *
003600*    011022  BTW  LDG-0212  Added REQUEST-AS-2-LEG REDEFINES so    *
003700*                 TRANSFER and 2-leg JOURNAL share one posting     *
003800*                 paragraph instead of two near-identical ones.    *
003900*-----------------------------------------------------------------
004000 01  REQUEST-REC.
004100*    REQ-IDEM-KEY   -- caller-supplied idempotency key.           *
004200     05  REQ-IDEM-KEY                PIC X(32).
004300*    REQ-TYPE       -- DEPOSIT, WITHDRAW, TRANSFER or JOURNAL.     *
004400     05  REQ-TYPE                    PIC X(08).
004500         88  REQ-DEPOSIT                      VALUE "DEPOSIT ".
004600         88  REQ-WITHDRAW                     VALUE "WITHDRAW".
004700         88  REQ-TRANSFER                     VALUE "TRANSFER".
004800         88  REQ-JOURNAL                      VALUE "JOURNAL ".
004900*    REQ-ACC-1      -- account (deposit/withdraw) or source        *
005000*                      account (transfer); unused for JOURNAL.     *
005100     05  REQ-ACC-1                   PIC X(12).
005200*    REQ-ACC-2      -- destination account (transfer only);        *
005300*                      blank for DEPOSIT, WITHDRAW and JOURNAL.    *
005400     05  REQ-ACC-2                   PIC X(12).
005500*    REQ-AMOUNT     -- signed cents; positive for DEPOSIT,          *
005600*                      WITHDRAW and TRANSFER.  Unused for JOURNAL, *
005700*                      whose amounts live in REQ-LEG-TBL instead.  *
005800     05  REQ-AMOUNT                  PIC S9(13)
005900                                      SIGN IS LEADING SEPARATE.
006000*    REQ-LEG-COUNT  -- number of significant REQ-LEG-TBL           *
006100*                      occurrences; zero/blank for everything      *
006200*                      but JOURNAL.                                *
006300     05  REQ-LEG-COUNT               PIC 9(02).
006400*    REQ-LEG-TBL    -- up to 10 (account, signed amount) legs      *
006500*                      for a JOURNAL request.                      *
006600     05  REQ-LEG-TBL OCCURS 10 TIMES.
006700         10  REQ-LEG-ACC             PIC X(12).
006800         10  REQ-LEG-AMOUNT          PIC S9(13)
006900                                      SIGN IS LEADING SEPARATE.
007000     05  FILLER                      PIC X(10).
007100*-----------------------------------------------------------------
007200*    Alternate view used only while unpacking a TRANSFER request   *
007300*    into the same 2-leg shape a 2-leg JOURNAL takes, so one        *
007400*    posting paragraph (820-POST-LEGS) serves both request types.  *
007500*    Populated by 640-BUILD-2-LEG-VIEW; never read off the input    *
007600*    file directly.                                                 *
007700*-----------------------------------------------------------------
007800 01  REQUEST-AS-2-LEG REDEFINES REQUEST-REC.
007900     05  R2-IDEM-KEY                 PIC X(32).
008000     05  R2-TYPE                     PIC X(08).
008100     05  R2-LEG-1-ACC                PIC X(12).
008200     05  R2-LEG-2-ACC                PIC X(12).
008300     05  R2-LEG-1-AMOUNT             PIC S9(13)
008400                                      SIGN IS LEADING SEPARATE.
008500     05  FILLER                      PIC X(272).
